000100*-----------------------------------------------------------*
000200*    COPYBOOK XTARATE                                       *
000300*    TABLE DES TAUX DE DROITS DE DOUANE (TARIFF-RATE)        *
000400*    CLE LOGIQUE = ORIGINE+DESTINATION+CATEGORIE+DATE DEB,   *
000500*    UNIQUE, MAIS ACCES PAR BALAYAGE FILTRE (PAS DE LECTURE  *
000600*    PAR CLE) - PETIT FICHIER DE REFERENCE CHARGE UNE FOIS   *
000700*    EN TABLE PAR TARRATE ET PARTAGE PAR TOUS LES APPELANTS. *
000800*-----------------------------------------------------------*
000900 01  RTX-REC-IN.
001000     05  RTX-IN-ID             PIC 9(09).
001100     05  RTX-IN-ORIGIN         PIC X(03).
001200     05  RTX-IN-DEST           PIC X(03).
001300     05  RTX-IN-PRODCAT        PIC X(64).
001400     05  RTX-IN-BASE-RATE      PIC S9(04)V9(04).
001500     05  RTX-IN-ADDL-FEE       PIC S9(10)V99.
001600     05  RTX-IN-EFF-FROM       PIC 9(08).
001700     05  RTX-IN-EFF-TO         PIC 9(08).
001800     05  FILLER                PIC X(06).
001900*-----------------------------------------------------------*
002000*    VUE ALTERNATIVE DE LA DATE DE DEBUT D'EFFET (CCYYMMDD)  *
002100 01  RTX-EFF-FROM-R REDEFINES RTX-IN-EFF-FROM.
002200     05  RTX-FROM-CCYY         PIC 9(04).
002300     05  RTX-FROM-MM           PIC 9(02).
002400     05  RTX-FROM-DD           PIC 9(02).
002500*    VUE ALTERNATIVE DE LA DATE DE FIN D'EFFET - 0 = SANS FIN *
002600 01  RTX-EFF-TO-R REDEFINES RTX-IN-EFF-TO.
002700     05  RTX-TO-CCYY           PIC 9(04).
002800     05  RTX-TO-MM             PIC 9(02).
002900     05  RTX-TO-DD             PIC 9(02).
003000*-----------------------------------------------------------*
003100*    NB DE TAUX CHARGES EN TABLE ET TEMOIN DE CHARGEMENT      *
003200 01  RTX-TAB-NB                PIC 9(06)  COMP.
003300 01  RTX-TAB-CHARGEE           PIC X(01)  VALUE 'N'.
003400     88  RTX-TAB-EST-CHARGEE   VALUE 'O'.
003500     88  RTX-TAB-NON-CHARGEE   VALUE 'N'.
003600*-----------------------------------------------------------*
003700 01  RTX-TABLE.
003800     05  RTX-ENTRY OCCURS 1 TO 9999 TIMES
003900             DEPENDING ON RTX-TAB-NB
004000             INDEXED BY RTX-IDX.
004100         10  RTX-ID            PIC 9(09).
004200         10  RTX-ORIGIN-CODE   PIC X(03).
004300         10  RTX-DEST-CODE     PIC X(03).
004400         10  RTX-PRODCAT-CODE  PIC X(64).
004500         10  RTX-BASE-RATE     PIC S9(04)V9(04).
004600         10  RTX-ADDL-FEE      PIC S9(10)V99.
004700         10  RTX-EFF-FROM      PIC 9(08).
004800         10  RTX-EFF-TO        PIC 9(08).
004900         10  FILLER            PIC X(06).
005000*-----------------------------------------------------------*
005100*    ZONE DE RESULTAT D'UNE RECHERCHE (1 LIGNE DE TAUX)       *
005200 01  RTX-MATCH.
005300     05  RTX-M-FOUND           PIC X(01)  VALUE 'N'.
005400         88  RTX-M-EST-TROUVE  VALUE 'O'.
005500         88  RTX-M-NON-TROUVE  VALUE 'N'.
005600     05  RTX-M-ID              PIC 9(09).
005700     05  RTX-M-ORIGIN-CODE     PIC X(03).
005800     05  RTX-M-DEST-CODE       PIC X(03).
005900     05  RTX-M-PRODCAT-CODE    PIC X(64).
006000     05  RTX-M-BASE-RATE       PIC S9(04)V9(04).
006100     05  RTX-M-ADDL-FEE        PIC S9(10)V99.
006200     05  RTX-M-EFF-FROM        PIC 9(08).
006300     05  RTX-M-EFF-TO          PIC 9(08).
006400     05  FILLER                PIC X(06).
006500*-----------------------------------------------------------*
006600*    JEU DE RESULTATS D'UN BALAYAGE FILTRE (SEARCH / SCAN)    *
006700*    RENVOYE PAR TARRATE EN UN SEUL APPEL, TAILLE VARIABLE    *
006800 01  RTX-RES-NB                PIC 9(06)  COMP.
006900 01  RTX-RESULTS.
007000     05  RTX-RES-ENTRY OCCURS 1 TO 9999 TIMES
007100             DEPENDING ON RTX-RES-NB
007200             INDEXED BY RTX-RES-IDX.
007300         10  RTX-RES-ID            PIC 9(09).
007400         10  RTX-RES-ORIGIN-CODE   PIC X(03).
007500         10  RTX-RES-DEST-CODE     PIC X(03).
007600         10  RTX-RES-PRODCAT-CODE  PIC X(64).
007700         10  RTX-RES-BASE-RATE     PIC S9(04)V9(04).
007800         10  RTX-RES-ADDL-FEE      PIC S9(10)V99.
007900         10  RTX-RES-EFF-FROM      PIC 9(08).
008000         10  RTX-RES-EFF-TO        PIC 9(08).
008100         10  FILLER                PIC X(06).
008200*-----------------------------------------------------------*
008300*    PARAMETRES DE FILTRE COMMUNS AUX 3 MODES D'APPEL          *
008400*    DE TARRATE - CODE ESPACE = "PAS DE FILTRE SUR CETTE ZONE" *
008500 01  RTX-FILTER-KEY.
008600     05  RTX-F-MODE            PIC X(01).
008700         88  RTX-F-MODE-CALC   VALUE 'C'.
008800         88  RTX-F-MODE-SEARCH VALUE 'S'.
008900         88  RTX-F-MODE-SCAN-O VALUE 'O'.
009000         88  RTX-F-MODE-SCAN-D VALUE 'D'.
009100     05  RTX-F-ORIGIN          PIC X(03).
009200     05  RTX-F-DEST            PIC X(03).
009300     05  RTX-F-PRODCAT         PIC X(64).
009400     05  RTX-F-DATE            PIC 9(08).
009500*    VUE CARACTERE A CARACTERE POUR COMPARAISON RAPIDE          *
009600 01  RTX-FILTER-KEY-R REDEFINES RTX-FILTER-KEY.
009700     05  RTX-FK-CAR OCCURS 75 TIMES PIC X(01).
