000100*-----------------------------------------------------------*
000200*    COPYBOOK XTACALC                                       *
000300*    TRANSACTION DE CALCUL DE DROITS DE DOUANE (CALCULATE)   *
000400*-----------------------------------------------------------*
000500 01  REQ-TRANSACTION.
000600     05  REQ-ORIGIN-CODE       PIC X(03).
000700     05  REQ-DEST-CODE         PIC X(03).
000800     05  REQ-PRODCAT-CODE      PIC X(64).
000900     05  REQ-DECLARED-VALUE    PIC S9(10)V99.
001000     05  REQ-DATE              PIC 9(08).
001100     05  FILLER                PIC X(10).
001200*-----------------------------------------------------------*
001300 01  RSP-RECORD.
001400     05  RESP-ORIGIN-CODE      PIC X(03).
001500     05  RESP-DEST-CODE        PIC X(03).
001600     05  RESP-PRODCAT-CODE     PIC X(64).
001700     05  RESP-EFFECTIVE-DATE   PIC 9(08).
001800     05  RESP-DECLARED-VALUE   PIC S9(10)V99.
001900     05  RESP-BASE-RATE        PIC S9(04)V9(04).
002000     05  RESP-TARIFF-AMOUNT    PIC S9(10)V99.
002100     05  RESP-ADDITIONAL-FEE   PIC S9(10)V99.
002200     05  RESP-TOTAL-COST       PIC S9(10)V99.
002300     05  RESP-NOTES            PIC X(80).
002400     05  FILLER                PIC X(10).
002500*-----------------------------------------------------------*
002600*    VUE EDITION LIGNE DETAIL DU RAPPORT DE CALCUL            *
002700 01  RSP-PRINT-LINE REDEFINES RSP-RECORD.
002800     05  RPL-ORIGIN            PIC X(03).
002900     05  RPL-DEST              PIC X(03).
003000     05  RPL-PRODCAT           PIC X(64).
003100     05  RPL-EFF-DATE          PIC 9(08).
003200     05  RPL-DECLARED-VALUE    PIC -9(10).99.
003300     05  RPL-BASE-RATE         PIC -9(04).9(04).
003400     05  RPL-TARIFF-AMOUNT     PIC -9(10).99.
003500     05  RPL-ADDITIONAL-FEE    PIC -9(10).99.
003600     05  RPL-TOTAL-COST        PIC -9(10).99.
003700     05  RPL-NOTES             PIC X(80).
003800     05  FILLER                PIC X(10).
003900*-----------------------------------------------------------*
004000*    LIGNE FIXE DE NOTE RENVOYEE AU DEMANDEUR                *
004100 01  RESP-NOTES-LITT           PIC X(80) VALUE
004200     'Total = declaredValue + (declaredValue * baseRate) + addit
004300-    'ionalFee'.
