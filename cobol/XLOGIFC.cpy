000100*-----------------------------------------------------------*
000200*    COPYBOOK XLOGIFC                                      *
000300*    ZONE D'APPEL DU SOUS-PROGRAMME TARLOG - A COPIER PAR   *
000400*    TOUT PROGRAMME APPELANT (TARCALC/TARSRCH).  DOIT       *
000500*    RESTER ALIGNEE SUR LA LINKAGE SECTION DE TARLOG.       *
000600*-----------------------------------------------------------*
000700 01  CLG-FUNCTION              PIC X(01).
000800     88  CLG-FONCTION-ECRIT    VALUE 'E'.
000900     88  CLG-FONCTION-FERME    VALUE 'F'.
001000 01  CLG-TYPE                  PIC X(32).
001100 01  CLG-USERNAME              PIC X(64).
001200 01  CLG-PARAMS                PIC X(2048).
001300 01  CLG-PARAMS-LEN            PIC 9(04) COMP.
001400 01  CLG-RESULT                PIC X(4096).
001500 01  CLG-RESULT-LEN            PIC 9(04) COMP.
001600 01  CLG-ORIGIN                PIC X(16).
001700 01  CLG-DEST                  PIC X(16).
001800 01  CLG-CR                    PIC 9(02).
001900 01  CLG-RC                    PIC 9(02).
