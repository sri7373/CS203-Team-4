000100*-----------------------------------------------------------*
000200*    COPYBOOK XTAINSI                                       *
000300*    TRANSACTION ET RESULTAT DE SYNTHESE PAYS (INSIGHTS)     *
000400*-----------------------------------------------------------*
000500 01  INQ-TRANSACTION.
000600     05  INQ-COUNTRY-CODE      PIC X(03).
000700     05  FILLER                PIC X(10).
000800*-----------------------------------------------------------*
000900*    METRIQUE PAR CATEGORIE DE PRODUIT (TOP IMPORTS/EXPORTS)  *
001000 01  PRODUCT-METRIC.
001100     05  PM-CODE               PIC X(64).
001200     05  PM-NAME               PIC X(128).
001300     05  PM-AVG-RATE           PIC S9(04)V9(04).
001400     05  PM-SIGNIFICANCE       PIC S9(14)V9(04).
001500     05  FILLER                PIC X(06).
001600*-----------------------------------------------------------*
001700*    METRIQUE PAR PAYS PARTENAIRE (TOP PARTNERS)              *
001800 01  PARTNER-METRIC.
001900     05  PTM-CODE              PIC X(03).
002000     05  PTM-NAME              PIC X(64).
002100     05  PTM-STRENGTH          PIC S9(14).
002200     05  FILLER                PIC X(06).
002300*-----------------------------------------------------------*
002400 01  TIN-RESULT.
002500     05  TI-COUNTRY-CODE       PIC X(03).
002600     05  TI-COUNTRY-NAME       PIC X(64).
002700     05  TI-AVG-IMPORT-RATE    PIC S9(04)V9(04).
002800     05  TI-AVG-EXPORT-RATE    PIC S9(04)V9(04).
002900     05  TI-TOP-IMPORTS OCCURS 5 TIMES.
003000         10  TII-CODE          PIC X(64).
003100         10  TII-NAME          PIC X(128).
003200         10  TII-AVG-RATE      PIC S9(04)V9(04).
003300         10  TII-SIGNIFICANCE  PIC S9(14)V9(04).
003400     05  TI-TOP-EXPORTS OCCURS 5 TIMES.
003500         10  TIE-CODE          PIC X(64).
003600         10  TIE-NAME          PIC X(128).
003700         10  TIE-AVG-RATE      PIC S9(04)V9(04).
003800         10  TIE-SIGNIFICANCE  PIC S9(14)V9(04).
003900     05  TI-TOP-PARTNERS OCCURS 5 TIMES.
004000         10  TIP-CODE          PIC X(03).
004100         10  TIP-NAME          PIC X(64).
004200         10  TIP-STRENGTH      PIC S9(14).
004300     05  FILLER                PIC X(10).
