000100*-----------------------------------------------------------*
000200*    COPYBOOK XCOUNTR                                       *
000300*    TABLE PAYS (COUNTRY) - FICHIER MAITRE REFERENTIEL      *
000400*    CLE = CTY-CODE (3 CAR.), CHARGEE UNE SEULE FOIS EN      *
000500*    MEMOIRE EN DEBUT DE TRAITEMENT (CF FMSTAU2/TAUDIS),     *
000600*    L'ACCES EN SEQUENTIEL INDEXE N'ETANT PAS DISPONIBLE     *
000700*    SUR CETTE CHAINE.  RECHERCHE PAR SEARCH ALL SUR CLE     *
000800*    TRIEE CROISSANTE.                                      *
000900*-----------------------------------------------------------*
001000*    ZONE ENREGISTREMENT FICHIER SEQUENTIEL D'ENTREE         *
001100 01  CTY-REC-IN.
001200     05  CTY-IN-ID             PIC 9(09).
001300     05  CTY-IN-CODE           PIC X(03).
001400     05  CTY-IN-NAME           PIC X(64).
001500     05  FILLER                PIC X(04).
001600*-----------------------------------------------------------*
001700*    TABLE EN MEMOIRE - NB COURANT DE PAYS CHARGES           *
001800 01  CTY-TAB-NB                PIC 9(04)  COMP.
001900*    INDICATEUR "TABLE DEJA CHARGEE" (EVITE UNE RELECTURE)   *
002000 01  CTY-TAB-CHARGEE           PIC X(01)  VALUE 'N'.
002100     88  CTY-TAB-EST-CHARGEE   VALUE 'O'.
002200     88  CTY-TAB-NON-CHARGEE   VALUE 'N'.
002300*-----------------------------------------------------------*
002400 01  CTY-TABLE.
002500     05  CTY-ENTRY OCCURS 1 TO 300 TIMES
002600             DEPENDING ON CTY-TAB-NB
002700             ASCENDING KEY IS CTY-CODE
002800             INDEXED BY CTY-IDX.
002900         10  CTY-ID            PIC 9(09).
003000         10  CTY-CODE          PIC X(03).
003100         10  CTY-NAME          PIC X(64).
003200         10  FILLER            PIC X(04).
003300*-----------------------------------------------------------*
003400*    CODE RETOUR DE RECHERCHE PAYS ('00' = TROUVE)           *
003500 01  CTY-RC                    PIC X(02)  VALUE '99'.
