000100*-----------------------------------------------------------*
000200*    COPYBOOK XPRDCAT                                       *
000300*    TABLE CATEGORIE DE PRODUIT (PRODUCT-CATEGORY)           *
000400*    FICHIER MAITRE REFERENTIEL, CLE = PRC-CODE (64 CAR.,    *
000500*    EN PRATIQUE DES MNEMONIQUES COURTS). MEME PRINCIPE DE   *
000600*    CHARGEMENT UNIQUE EN TABLE QUE XCOUNTR.                 *
000700*-----------------------------------------------------------*
000800 01  PRC-REC-IN.
000900     05  PRC-IN-ID             PIC 9(09).
001000     05  PRC-IN-CODE           PIC X(64).
001100     05  PRC-IN-NAME           PIC X(128).
001200     05  FILLER                PIC X(04).
001300*-----------------------------------------------------------*
001400 01  PRC-TAB-NB                PIC 9(04)  COMP.
001500 01  PRC-TAB-CHARGEE           PIC X(01)  VALUE 'N'.
001600     88  PRC-TAB-EST-CHARGEE   VALUE 'O'.
001700     88  PRC-TAB-NON-CHARGEE   VALUE 'N'.
001800*-----------------------------------------------------------*
001900 01  PRC-TABLE.
002000     05  PRC-ENTRY OCCURS 1 TO 500 TIMES
002100             DEPENDING ON PRC-TAB-NB
002200             ASCENDING KEY IS PRC-CODE
002300             INDEXED BY PRC-IDX.
002400         10  PRC-ID            PIC 9(09).
002500         10  PRC-CODE          PIC X(64).
002600         10  PRC-NAME          PIC X(128).
002700         10  FILLER            PIC X(04).
002800*-----------------------------------------------------------*
002900 01  PRC-RC                    PIC X(02)  VALUE '99'.
