000100*****************************************************************
000200* PROGRAMME TARRATE                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME CHARGE LA TABLE DES TAUX DE DROITS DE       *
000600* DOUANE (TARIFF-RATE) EN MEMOIRE ET REND LES LIGNES QUI         *
000700* SATISFONT LE FILTRE DEMANDE PAR L'APPELANT, SELON 4 MODES :    *
000800*   C = CALCULATE  (DATE EFFECTIVE + REPLI TAUX ZERO)            *
000900*   S = SEARCH     (FILTRE LIBRE SANS DATE)                      *
001000*   O = SCAN PAYS ORIGINE   (POUR TRADE INSIGHTS, EXPORT-SET)    *
001100*   D = SCAN PAYS DESTINATION (POUR TRADE INSIGHTS, IMPORT-SET)  *
001200* LA TABLE N'EST LUE QU'UNE FOIS PAR EXECUTION (CF TEMOIN         *
001300* RTX-TAB-CHARGEE), COMME LE FAISAIT FMSTAU2 POUR LA BASE TAUX.  *
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    TARRATE.
001700 AUTHOR.        B PARDINI.
001800 INSTALLATION.  EFI.TST.PGM.
001900 DATE-WRITTEN.  13/03/1987.
002000 DATE-COMPILED.
002100 SECURITY.      NON CONFIDENTIEL.
002200*-----------------------------------------------------------*
002300*                  JOURNAL DES MODIFICATIONS                *
002400*-----------------------------------------------------------*
002500* 13/03/87 BPARDI  CREATION - BALAYAGE FILTRE MODE C ET S   *
002600* 02/09/88 BPARDI  AJOUT DU REPLI TAUX ZERO PAR CATEGORIE   *
002700* 14/11/89 BPARDI  CORRECTIF BORNE HAUTE EFFECTIVE-TO A ZERO*
002800* 27/04/91 JLEFEBV AJOUT DU MODE SCAN O/D POUR TRADE INSIGHT*
002900* 19/01/93 JLEFEBV TRI PAR DATE DE DEBUT DECROISSANTE (MODE C)*
003000* 08/08/95 JLEFEBV REQ DOU-0073 PLAFOND TABLE A 9999 LIGNES *
003100* 03/02/97 MROUX   NETTOYAGE COMMENTAIRES, RAS SUR LA LOGIQUE*
003200* 17/09/98 MROUX   REQ DOU-0140 PREPARATION PASSAGE AN 2000 *
003300* 22/01/99 MROUX   AN2000 - DATES CCYYMMDD SUR 8 POSITIONS  *
003400*                  VALIDEES, AUCUNE ZONE AAMMJJ RESIDUELLE  *
003500* 11/05/01 DCOLIN  REQ DOU-0205 MODE S NE FILTRE PLUS LA DATE*
003600* 06/06/03 DCOLIN  AJOUT ECHANTILLON 3 ID POUR LE MODE S    *
003700* 30/10/06 DCOLIN  REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE *
003800* 19/02/09 SFABRE  REQ DOU-0318 FILTRE CATEGORIE SUR 64 CAR.*
003900* 05/12/12 SFABRE  OPTIMISATION BALAYAGE (SORTIE BOUCLE TOT)*
004000* 21/03/15 SFABRE  REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE *
004100* 09/09/18 LROPITA REQ DOU-0402 REFONTE DU SOCLE TARIFAIRE  *
004200*                  INTERNATIONAL                            *
004300* 22/11/19 LROPITA MAINTENANCE - VUES SIECLE/AA/MM/JJ SUR    *
004400*                  W-MEILL-FROM, LK-DATE ET LK-M-EFF-FROM    *
004500*                  POUR ALIGNEMENT SUR LES AUTRES DECOUPAGES *
004600*                  DE DATE DU SOCLE TARIFAIRE                *
004700*-----------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RATEFILE ASSIGN TO TARATEIN
005500             ORGANIZATION LINE SEQUENTIAL
005600             FILE STATUS IS RATEFILE-FS.
005700*-----------------------------------------------------------*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RATEFILE.
006100 01  RATEFILE-REC              PIC X(130).
006200*-----------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006600-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006700-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006800
006900 01  VERSION PIC X(23) VALUE 'TARRATE  05 DU 09/09/18'.
007000
007100 01  RATEFILE-FS               PIC X(02).
007200     88  RATEFILE-OK           VALUE '00'.
007300     88  RATEFILE-EOF          VALUE '10'.
007400
007500*    ZONES DE TRAVAIL DE LA RECHERCHE DE LA LIGNE GAGNANTE     *
007600 01  W-MEILL-FROM              PIC 9(08)  VALUE ZERO.
007700 01  W-MEILL-FROM-R REDEFINES W-MEILL-FROM.
007800     05  W-MF-SIECLE           PIC 9(02).
007900     05  W-MF-AA               PIC 9(02).
008000     05  W-MF-MM               PIC 9(02).
008100     05  W-MF-JJ               PIC 9(02).
008200 77  W-MEILL-IDX               PIC 9(06)  COMP VALUE ZERO.
008300 77  W-IND                     PIC 9(06)  COMP VALUE ZERO.
008400
008500 COPY XTARATE.
008600*-----------------------------------------------------------*
008700 LINKAGE SECTION.
008800 01  LK-FILTER.
008900     05  LK-MODE               PIC X(01).
009000     05  LK-ORIGIN             PIC X(03).
009100     05  LK-DEST               PIC X(03).
009200     05  LK-PRODCAT            PIC X(64).
009300     05  LK-DATE               PIC 9(08).
009400     05  LK-DATE-R REDEFINES LK-DATE.
009500         10  LK-DT-SIECLE      PIC 9(02).
009600         10  LK-DT-AA          PIC 9(02).
009700         10  LK-DT-MM          PIC 9(02).
009800         10  LK-DT-JJ          PIC 9(02).
009900     05  FILLER                PIC X(04).
010000 01  LK-MATCH.
010100     05  LK-M-FOUND            PIC X(01).
010200     05  LK-M-ID               PIC 9(09).
010300     05  LK-M-ORIGIN-CODE      PIC X(03).
010400     05  LK-M-DEST-CODE        PIC X(03).
010500     05  LK-M-PRODCAT-CODE     PIC X(64).
010600     05  LK-M-BASE-RATE        PIC S9(04)V9(04).
010700     05  LK-M-ADDL-FEE         PIC S9(10)V99.
010800     05  LK-M-EFF-FROM         PIC 9(08).
010900     05  LK-M-EFF-FROM-R REDEFINES LK-M-EFF-FROM.
011000         10  LK-MF-SIECLE      PIC 9(02).
011100         10  LK-MF-AA          PIC 9(02).
011200         10  LK-MF-MM          PIC 9(02).
011300         10  LK-MF-JJ          PIC 9(02).
011400     05  LK-M-EFF-TO           PIC 9(08).
011500     05  FILLER                PIC X(04).
011600 01  LK-RES-NB                 PIC 9(06) COMP.
011700 01  LK-RESULTS.
011800     05  LK-RES-ENTRY OCCURS 1 TO 9999 TIMES
011900             DEPENDING ON LK-RES-NB.
012000         10  LK-RES-ID             PIC 9(09).
012100         10  LK-RES-ORIGIN-CODE    PIC X(03).
012200         10  LK-RES-DEST-CODE      PIC X(03).
012300         10  LK-RES-PRODCAT-CODE   PIC X(64).
012400         10  LK-RES-BASE-RATE      PIC S9(04)V9(04).
012500         10  LK-RES-ADDL-FEE       PIC S9(10)V99.
012600         10  LK-RES-EFF-FROM       PIC 9(08).
012700         10  LK-RES-EFF-TO         PIC 9(08).
012800         10  FILLER                PIC X(06).
012900 01  LK-CR                     PIC 9(02).
013000 01  LK-RC                     PIC 9(02).
013100*-----------------------------------------------------------*
013200 PROCEDURE DIVISION USING LK-FILTER LK-MATCH LK-RES-NB
013300          LK-RESULTS LK-CR LK-RC.
013400*=============================================================
013500 0000-AIGUILLAGE.
013600     MOVE ZERO         TO LK-CR  LK-RC
013700     MOVE 'N'          TO LK-M-FOUND
013800     INITIALIZE LK-MATCH
013900     MOVE ZERO         TO LK-RES-NB
014000
014100     IF RTX-TAB-NON-CHARGEE
014200        PERFORM 0100-CHARGE-TABLE THRU 0100-EXIT
014300     END-IF
014400
014500     EVALUATE TRUE
014600        WHEN LK-MODE = 'C'
014700           PERFORM 0200-RECHERCHE-CALC THRU 0200-EXIT
014800        WHEN LK-MODE = 'S'
014900           PERFORM 0300-RECHERCHE-SEARCH THRU 0300-EXIT
015000        WHEN LK-MODE = 'O' OR LK-MODE = 'D'
015100           PERFORM 0400-RECHERCHE-SCAN THRU 0400-EXIT
015200        WHEN OTHER
015300           MOVE 90 TO LK-CR
015400           MOVE 01 TO LK-RC
015500     END-EVALUATE
015600
015700     GOBACK.
015800*-----------------------------------------------------------*
015900*    0100 - CHARGEMENT UNIQUE DE LA TABLE DES TAUX EN MEMOIRE *
016000 0100-CHARGE-TABLE.
016100     MOVE ZERO              TO RTX-TAB-NB
016200     OPEN INPUT RATEFILE
016300     IF RATEFILE-FS NOT = '00'
016400        MOVE 91              TO LK-CR
016500        MOVE 01              TO LK-RC
016600        GO TO 0100-EXIT
016700     END-IF
016800
016900     READ RATEFILE INTO RTX-REC-IN
017000        AT END MOVE '10' TO RATEFILE-FS
017100     END-READ
017200
017300     PERFORM 0110-TRAITE-UNE-LIGNE THRU 0110-EXIT
017400             UNTIL RATEFILE-FS = '10'
017500
017600     CLOSE RATEFILE
017700     MOVE 'O' TO RTX-TAB-CHARGEE.
017800 0100-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------*
018100*    0110 - RANGE LA LIGNE LUE EN TABLE ET LIT LA SUIVANTE     *
018200 0110-TRAITE-UNE-LIGNE.
018300     ADD 1 TO RTX-TAB-NB
018400     MOVE RTX-IN-ID          TO RTX-ID      (RTX-TAB-NB)
018500     MOVE RTX-IN-ORIGIN      TO RTX-ORIGIN-CODE (RTX-TAB-NB)
018600     MOVE RTX-IN-DEST        TO RTX-DEST-CODE   (RTX-TAB-NB)
018700     MOVE RTX-IN-PRODCAT     TO RTX-PRODCAT-CODE(RTX-TAB-NB)
018800     MOVE RTX-IN-BASE-RATE   TO RTX-BASE-RATE   (RTX-TAB-NB)
018900     MOVE RTX-IN-ADDL-FEE    TO RTX-ADDL-FEE    (RTX-TAB-NB)
019000     MOVE RTX-IN-EFF-FROM    TO RTX-EFF-FROM    (RTX-TAB-NB)
019100     MOVE RTX-IN-EFF-TO      TO RTX-EFF-TO      (RTX-TAB-NB)
019200
019300     READ RATEFILE INTO RTX-REC-IN
019400        AT END MOVE '10' TO RATEFILE-FS
019500     END-READ.
019600 0110-EXIT.
019700     EXIT.
019800*-----------------------------------------------------------*
019900*    0200 - MODE CALCULATE : FILTRE ORIGINE+DEST+CATEGORIE,   *
020000*    DATE EFFECTIVE BORNES INCLUSES, LA DATE DE DEBUT LA PLUS *
020100*    RECENTE GAGNE, PUIS REPLI TAUX ZERO SI LA LIGNE GAGNANTE *
020200*    A TAUX ET FRAIS NULS.                                    *
020300 0200-RECHERCHE-CALC.
020400     MOVE ZERO TO W-MEILL-FROM
020500     MOVE ZERO TO W-MEILL-IDX
020600
020700     PERFORM 0205-TESTE-LIGNE-CALC THRU 0205-EXIT
020800             VARYING W-IND FROM 1 BY 1
020900             UNTIL W-IND > RTX-TAB-NB
021000
021100     IF W-MEILL-IDX = ZERO
021200        MOVE 40 TO LK-CR
021300        MOVE 01 TO LK-RC
021400        GO TO 0200-EXIT
021500     END-IF
021600
021700     PERFORM 0210-SERT-MATCH THRU 0210-EXIT
021800
021900     IF LK-M-BASE-RATE = ZERO AND LK-M-ADDL-FEE = ZERO
022000        PERFORM 0220-REPLI-TAUX-ZERO THRU 0220-EXIT
022100     END-IF.
022200 0200-EXIT.
022300     EXIT.
022400*-----------------------------------------------------------*
022500*    0205 - TESTE UNE LIGNE DE LA TABLE POUR LE MODE CALCULATE*
022600 0205-TESTE-LIGNE-CALC.
022700     IF RTX-ORIGIN-CODE(W-IND)  = LK-ORIGIN  AND
022800        RTX-DEST-CODE(W-IND)    = LK-DEST    AND
022900        RTX-PRODCAT-CODE(W-IND) = LK-PRODCAT  AND
023000        RTX-EFF-FROM(W-IND)    <= LK-DATE     AND
023100        (RTX-EFF-TO(W-IND) = ZERO OR
023200         RTX-EFF-TO(W-IND) >= LK-DATE)
023300        IF RTX-EFF-FROM(W-IND) > W-MEILL-FROM
023400           MOVE RTX-EFF-FROM(W-IND) TO W-MEILL-FROM
023500           MOVE W-IND                TO W-MEILL-IDX
023600        END-IF
023700     END-IF.
023800 0205-EXIT.
023900     EXIT.
024000*-----------------------------------------------------------*
024100*    0210 - TRANSFERT DE LA LIGNE GAGNANTE VERS LK-MATCH      *
024200 0210-SERT-MATCH.
024300     MOVE 'O'                             TO LK-M-FOUND
024400     MOVE RTX-ID(W-MEILL-IDX)             TO LK-M-ID
024500     MOVE RTX-ORIGIN-CODE(W-MEILL-IDX)    TO LK-M-ORIGIN-CODE
024600     MOVE RTX-DEST-CODE(W-MEILL-IDX)      TO LK-M-DEST-CODE
024700     MOVE RTX-PRODCAT-CODE(W-MEILL-IDX)   TO LK-M-PRODCAT-CODE
024800     MOVE RTX-BASE-RATE(W-MEILL-IDX)      TO LK-M-BASE-RATE
024900     MOVE RTX-ADDL-FEE(W-MEILL-IDX)       TO LK-M-ADDL-FEE
025000     MOVE RTX-EFF-FROM(W-MEILL-IDX)       TO LK-M-EFF-FROM
025100     MOVE RTX-EFF-TO(W-MEILL-IDX)         TO LK-M-EFF-TO.
025200 0210-EXIT.
025300     EXIT.
025400*-----------------------------------------------------------*
025500*    0220 - REPLI : MEME CATEGORIE, TOUTE ORIGINE/DEST/DATE,  *
025600*    TAUX DE BASE > 0, LA DATE DE DEBUT LA PLUS RECENTE GAGNE *
025700 0220-REPLI-TAUX-ZERO.
025800     MOVE ZERO TO W-MEILL-FROM
025900     MOVE ZERO TO W-MEILL-IDX
026000
026100     PERFORM 0225-TESTE-LIGNE-REPLI THRU 0225-EXIT
026200             VARYING W-IND FROM 1 BY 1
026300             UNTIL W-IND > RTX-TAB-NB
026400
026500     IF W-MEILL-IDX NOT = ZERO
026600        PERFORM 0210-SERT-MATCH THRU 0210-EXIT
026700     END-IF.
026800 0220-EXIT.
026900     EXIT.
027000*-----------------------------------------------------------*
027100*    0225 - TESTE UNE LIGNE DE LA TABLE POUR LE REPLI          *
027200 0225-TESTE-LIGNE-REPLI.
027300     IF RTX-PRODCAT-CODE(W-IND) = LK-PRODCAT AND
027400        RTX-BASE-RATE(W-IND)    > ZERO
027500        IF RTX-EFF-FROM(W-IND) > W-MEILL-FROM
027600           MOVE RTX-EFF-FROM(W-IND) TO W-MEILL-FROM
027700           MOVE W-IND                TO W-MEILL-IDX
027800        END-IF
027900     END-IF.
028000 0225-EXIT.
028100     EXIT.
028200*-----------------------------------------------------------*
028300*    0300 - MODE SEARCH : CHAQUE FILTRE EST INDEPENDANT ET    *
028400*    FACULTATIF (ESPACE = PAS DE FILTRE), PAS DE FILTRE DATE  *
028500 0300-RECHERCHE-SEARCH.
028600     PERFORM 0305-TESTE-LIGNE-SEARCH THRU 0305-EXIT
028700             VARYING W-IND FROM 1 BY 1
028800             UNTIL W-IND > RTX-TAB-NB.
028900 0300-EXIT.
029000     EXIT.
029100*-----------------------------------------------------------*
029200*    0305 - TESTE UNE LIGNE DE LA TABLE POUR LE MODE SEARCH    *
029300 0305-TESTE-LIGNE-SEARCH.
029400     IF (LK-ORIGIN  = SPACES OR
029500         RTX-ORIGIN-CODE(W-IND)  = LK-ORIGIN)  AND
029600        (LK-DEST    = SPACES OR
029700         RTX-DEST-CODE(W-IND)    = LK-DEST)    AND
029800        (LK-PRODCAT = SPACES OR
029900         RTX-PRODCAT-CODE(W-IND) = LK-PRODCAT)
030000        PERFORM 0310-AJOUTE-RESULTAT THRU 0310-EXIT
030100     END-IF.
030200 0305-EXIT.
030300     EXIT.
030400*-----------------------------------------------------------*
030500*    0400 - MODE SCAN : TOUTES LES LIGNES OU LE PAYS DEMANDE  *
030600*    EST ORIGINE (MODE O, EXPORT-SET) OU DESTINATION (MODE D, *
030700*    IMPORT-SET), SANS FILTRE CATEGORIE NI DATE                *
030800 0400-RECHERCHE-SCAN.
030900     PERFORM 0405-TESTE-LIGNE-SCAN THRU 0405-EXIT
031000             VARYING W-IND FROM 1 BY 1
031100             UNTIL W-IND > RTX-TAB-NB.
031200 0400-EXIT.
031300     EXIT.
031400*-----------------------------------------------------------*
031500*    0405 - TESTE UNE LIGNE DE LA TABLE POUR LE MODE SCAN      *
031600 0405-TESTE-LIGNE-SCAN.
031700     IF (LK-MODE = 'O' AND
031800         RTX-ORIGIN-CODE(W-IND) = LK-ORIGIN) OR
031900        (LK-MODE = 'D' AND
032000         RTX-DEST-CODE(W-IND)   = LK-DEST)
032100        PERFORM 0310-AJOUTE-RESULTAT THRU 0310-EXIT
032200     END-IF.
032300 0405-EXIT.
032400     EXIT.
032500*-----------------------------------------------------------*
032600*    0310 - AJOUTE UNE LIGNE AU JEU DE RESULTATS RENVOYE       *
032700 0310-AJOUTE-RESULTAT.
032800     IF LK-RES-NB < 9999
032900        ADD 1 TO LK-RES-NB
033000        MOVE RTX-ID(W-IND)          TO LK-RES-ID(LK-RES-NB)
033100        MOVE RTX-ORIGIN-CODE(W-IND)
033200                               TO LK-RES-ORIGIN-CODE(LK-RES-NB)
033300        MOVE RTX-DEST-CODE(W-IND)
033400                               TO LK-RES-DEST-CODE(LK-RES-NB)
033500        MOVE RTX-PRODCAT-CODE(W-IND)
033600                               TO LK-RES-PRODCAT-CODE(LK-RES-NB)
033700        MOVE RTX-BASE-RATE(W-IND)
033800                               TO LK-RES-BASE-RATE(LK-RES-NB)
033900        MOVE RTX-ADDL-FEE(W-IND)
034000                               TO LK-RES-ADDL-FEE(LK-RES-NB)
034100        MOVE RTX-EFF-FROM(W-IND)
034200                               TO LK-RES-EFF-FROM(LK-RES-NB)
034300        MOVE RTX-EFF-TO(W-IND)
034400                               TO LK-RES-EFF-TO(LK-RES-NB)
034500     END-IF.
034600 0310-EXIT.
034700     EXIT.
