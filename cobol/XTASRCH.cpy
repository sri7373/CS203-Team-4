000100*-----------------------------------------------------------*
000200*    COPYBOOK XTASRCH                                       *
000300*    TRANSACTION ET RESULTATS DE RECHERCHE DE TAUX (SEARCH)  *
000400*-----------------------------------------------------------*
000500 01  SRQ-TRANSACTION.
000600     05  SRQ-ORIGIN-CODE       PIC X(03).
000700     05  SRQ-DEST-CODE         PIC X(03).
000800     05  SRQ-PRODCAT-CODE      PIC X(64).
000900     05  FILLER                PIC X(10).
001000*-----------------------------------------------------------*
001100*    1 LIGNE PAR TAUX TROUVE (MEME FORME QUE TARIFF-RATE)     *
001200 01  SRC-RESULT.
001300     05  SRC-ID                PIC 9(09).
001400     05  SRC-ORIGIN-CODE       PIC X(03).
001500     05  SRC-DEST-CODE         PIC X(03).
001600     05  SRC-PRODCAT-CODE      PIC X(64).
001700     05  SRC-BASE-RATE         PIC S9(04)V9(04).
001800     05  SRC-ADDL-FEE          PIC S9(10)V99.
001900     05  SRC-EFF-FROM          PIC 9(08).
002000     05  SRC-EFF-TO            PIC 9(08).
002100     05  FILLER                PIC X(06).
002200*-----------------------------------------------------------*
002300*    VUE EDITION LIGNE DETAIL DU RAPPORT DE RECHERCHE         *
002400 01  SRC-PRINT-LINE REDEFINES SRC-RESULT.
002500     05  SPL-ID                PIC 9(09).
002600     05  SPL-ORIGIN            PIC X(03).
002700     05  SPL-DEST              PIC X(03).
002800     05  SPL-PRODCAT           PIC X(64).
002900     05  SPL-BASE-RATE         PIC -9(04).9(04).
003000     05  SPL-ADDL-FEE          PIC -9(10).99.
003100     05  SPL-EFF-FROM          PIC 9(08).
003200     05  SPL-EFF-TO            PIC 9(08).
003300     05  FILLER                PIC X(06).
003400*-----------------------------------------------------------*
003500*    RESUME DE LA RECHERCHE (NB TROUVES + 3 ID ECHANTILLON)   *
003600 01  SRC-SUMMARY.
003700     05  SEARCH-COUNT          PIC 9(06).
003800     05  SEARCH-SAMPLE-ID-1    PIC 9(09).
003900     05  SEARCH-SAMPLE-ID-2    PIC 9(09).
004000     05  SEARCH-SAMPLE-ID-3    PIC 9(09).
004100     05  FILLER                PIC X(06).
