000100*-----------------------------------------------------------*
000200*    COPYBOOK XRTIFC                                       *
000300*    ZONE D'APPEL DU SOUS-PROGRAMME TARRATE - A COPIER PAR  *
000400*    TOUT PROGRAMME APPELANT (TARCALC/TARSRCH/TARINSI).     *
000500*    DOIT RESTER RIGOUREUSEMENT ALIGNEE SUR LA LINKAGE      *
000600*    SECTION DE TARRATE (MEME ORDRE, MEMES LONGUEURS).      *
000700*-----------------------------------------------------------*
000800 01  CAL-FILTER.
000900     05  CAL-MODE              PIC X(01).
001000         88  CAL-MODE-CALC     VALUE 'C'.
001100         88  CAL-MODE-SEARCH   VALUE 'S'.
001200         88  CAL-MODE-SCAN-O   VALUE 'O'.
001300         88  CAL-MODE-SCAN-D   VALUE 'D'.
001400     05  CAL-ORIGIN            PIC X(03).
001500     05  CAL-DEST              PIC X(03).
001600     05  CAL-PRODCAT           PIC X(64).
001700     05  CAL-DATE              PIC 9(08).
001800     05  FILLER                PIC X(04).
001900 01  CAL-MATCH.
002000     05  CAL-M-FOUND           PIC X(01).
002100         88  CAL-M-EST-TROUVE  VALUE 'O'.
002200         88  CAL-M-NON-TROUVE  VALUE 'N'.
002300     05  CAL-M-ID              PIC 9(09).
002400     05  CAL-M-ORIGIN-CODE     PIC X(03).
002500     05  CAL-M-DEST-CODE       PIC X(03).
002600     05  CAL-M-PRODCAT-CODE    PIC X(64).
002700     05  CAL-M-BASE-RATE       PIC S9(04)V9(04).
002800     05  CAL-M-ADDL-FEE        PIC S9(10)V99.
002900     05  CAL-M-EFF-FROM        PIC 9(08).
003000     05  CAL-M-EFF-TO          PIC 9(08).
003100     05  FILLER                PIC X(04).
003200 01  CAL-RES-NB                PIC 9(06) COMP.
003300 01  CAL-RESULTS.
003400     05  CAL-RES-ENTRY OCCURS 1 TO 9999 TIMES
003500             DEPENDING ON CAL-RES-NB
003600             INDEXED BY CAL-RES-IDX.
003700         10  CAL-RES-ID            PIC 9(09).
003800         10  CAL-RES-ORIGIN-CODE   PIC X(03).
003900         10  CAL-RES-DEST-CODE     PIC X(03).
004000         10  CAL-RES-PRODCAT-CODE  PIC X(64).
004100         10  CAL-RES-BASE-RATE     PIC S9(04)V9(04).
004200         10  CAL-RES-ADDL-FEE      PIC S9(10)V99.
004300         10  CAL-RES-EFF-FROM      PIC 9(08).
004400         10  CAL-RES-EFF-TO        PIC 9(08).
004500         10  FILLER                PIC X(06).
004600 01  CAL-CR                    PIC 9(02).
004700 01  CAL-RC                    PIC 9(02).
