000100*****************************************************************
000200* PROGRAMME TARSRCH                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE PROGRAMME RECHERCHE, POUR CHAQUE DEMANDE DU FICHIER        *
000600* D'ENTREE, LES LIGNES DE LA TABLE DES TAUX DE DOUANE QUI        *
000700* SATISFONT LES FILTRES FACULTATIFS ORIGINE/DESTINATION/        *
000800* CATEGORIE DE PRODUIT (ZONE A BLANC = PAS DE FILTRE SUR CETTE   *
000900* ZONE).  IL EDITE LES LIGNES TROUVEES, UN RESUME DE RECHERCHE   *
001000* ET ALIMENTE LE JOURNAL DES CONSULTATIONS VIA TARLOG.           *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    TARSRCH.
001400 AUTHOR.        B PARDINI.
001500 INSTALLATION.  EFI.TST.PGM.
001600 DATE-WRITTEN.  13/03/1987.
001700 DATE-COMPILED.
001800 SECURITY.      NON CONFIDENTIEL.
001900*-----------------------------------------------------------*
002000*                  JOURNAL DES MODIFICATIONS                *
002100*-----------------------------------------------------------*
002200* 13/03/87 BPARDI  CREATION - RECHERCHE FILTREE DE TAUX      *
002300* 02/07/89 BPARDI  AJOUT DU RAPPORT DE RECHERCHE EDITE        *
002400* 19/02/91 JLEFEBV REQ DOU-0033 CONTROLE EXISTENCE DES PAYS  *
002500*                  ET DE LA CATEGORIE QUAND LE FILTRE EST    *
002600*                  RENSEIGNE (FILTRE A BLANC = NON CONTROLE) *
002700* 14/01/95 JLEFEBV REQ DOU-0091 RESUME DE RECHERCHE (NB      *
002800*                  TROUVES + 3 IDENTIFIANTS ECHANTILLON)     *
002900* 11/05/00 DCOLIN  REQ DOU-0098 ALIMENTATION DU JOURNAL DES  *
003000*                  CONSULTATIONS (APPEL TARLOG)              *
003100* 29/06/13 LROPITA REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE  *
003200* 09/09/18 LROPITA REQ DOU-0402 REFONTE DU SOCLE TARIFAIRE   *
003300*                  INTERNATIONAL                             *
003400* 22/11/19 LROPITA MAINTENANCE - REGROUPEMENT DE W-CR/W-RC    *
003500*                  SOUS W-CR-RC AVEC VUE NUMERIQUE COMPOSEE   *
003600*                  W-CR-RC-NUM POUR LES TRACES D'ANOMALIE     *
003700*-----------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SRQFILE  ASSIGN TO TARSRQIN
004500             ORGANIZATION LINE SEQUENTIAL
004600             FILE STATUS IS SRQFILE-FS.
004700     SELECT CTYMSTIN ASSIGN TO CTYMSTIN
004800             ORGANIZATION LINE SEQUENTIAL
004900             FILE STATUS IS CTYMSTIN-FS.
005000     SELECT PRCMSTIN ASSIGN TO PRCMSTIN
005100             ORGANIZATION LINE SEQUENTIAL
005200             FILE STATUS IS PRCMSTIN-FS.
005300     SELECT SRCFILE  ASSIGN TO TARSRCOU
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS SRCFILE-FS.
005600     SELECT SUMFILE  ASSIGN TO TARSUMOU
005700             ORGANIZATION LINE SEQUENTIAL
005800             FILE STATUS IS SUMFILE-FS.
005900     SELECT REPFILE  ASSIGN TO TARSRCRP
006000             ORGANIZATION LINE SEQUENTIAL
006100             FILE STATUS IS REPFILE-FS.
006200*-----------------------------------------------------------*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SRQFILE.
006600 01  SRQFILE-REC                PIC X(80).
006700 FD  CTYMSTIN.
006800 01  CTYMSTIN-REC               PIC X(80).
006900 FD  PRCMSTIN.
007000 01  PRCMSTIN-REC               PIC X(205).
007100 FD  SRCFILE.
007200 01  SRCFILE-REC                PIC X(121).
007300 FD  SUMFILE.
007400 01  SUMFILE-REC                PIC X(39).
007500 FD  REPFILE.
007600 01  REPFILE-REC                PIC X(133).
007700*-----------------------------------------------------------*
007800 WORKING-STORAGE SECTION.
007900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
008000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
008100-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
008200-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
008300
008400 01  VERSION PIC X(23) VALUE 'TARSRCH  03 DU 09/09/18'.
008500
008600 01  SRQFILE-FS                 PIC X(02).
008700 01  CTYMSTIN-FS                PIC X(02).
008800 01  PRCMSTIN-FS                PIC X(02).
008900 01  SRCFILE-FS                 PIC X(02).
009000 01  SUMFILE-FS                 PIC X(02).
009100 01  REPFILE-FS                 PIC X(02).
009200
009300*    COMPTEURS ET INDICATEURS DE PARCOURS DES RESULTATS           *
009400 77  W-NB-DEMANDES               PIC 9(06)  COMP.
009500 77  W-NB-ANOMALIES              PIC 9(06)  COMP.
009600 77  W-IND-RES                   PIC 9(06)  COMP.
009700 77  W-LIGNE                     PIC 9(04)  COMP.
009800 77  W-PAGE                      PIC 9(04)  COMP.
009900*    ZONE CR/RC DU SOUS-PROGRAMME APPELE, VUE EGALEMENT EN     *
010000*    NUMERIQUE COMPOSE POUR LES TRACES D'ANOMALIE                *
010100 01  W-CR-RC.
010200     05  W-CR                    PIC 9(02).
010300     05  W-RC                    PIC 9(02).
010400 01  W-CR-RC-R REDEFINES W-CR-RC.
010500     05  W-CR-RC-NUM             PIC 9(04).
010600
010700*    ZONE DE TRAVAIL POUR LA SERIALISATION DES PARAMETRES/        *
010800*    RESULTATS TRANSMIS A TARLOG                                  *
010900 01  W-PARAMS-BUF                PIC X(2048).
011000 01  W-RESULT-BUF                PIC X(4096).
011100
011200     COPY XTASRCH.
011300     COPY XCOUNTR.
011400     COPY XPRDCAT.
011500     COPY XRTIFC.
011600     COPY XLOGIFC.
011700
011800*    LIGNES D'EDITION DU RAPPORT DE RECHERCHE                     *
011900 01  W-ENTETE-1.
012000     05  FILLER                 PIC X(44) VALUE SPACES.
012100     05  FILLER                 PIC X(44) VALUE
012200             'RAPPORT DE RECHERCHE DE TAUX DE DOUANE'.
012300     05  FILLER                 PIC X(45) VALUE SPACES.
012400 01  W-ENTETE-1-R REDEFINES W-ENTETE-1.
012500     05  FILLER                 PIC X(133).
012600 01  W-ENTETE-2.
012700     05  FILLER                 PIC X(11) VALUE 'IDENTIFIANT'.
012800     05  FILLER                 PIC X(03) VALUE SPACES.
012900     05  FILLER                 PIC X(03) VALUE 'ORI'.
013000     05  FILLER                 PIC X(01) VALUE SPACES.
013100     05  FILLER                 PIC X(03) VALUE 'DST'.
013200     05  FILLER                 PIC X(06) VALUE SPACES.
013300     05  FILLER                 PIC X(12) VALUE 'CATEGORIE'.
013400     05  FILLER                 PIC X(94) VALUE SPACES.
013500 01  W-LIGNE-RESUME.
013600     05  FILLER                 PIC X(20) VALUE
013700             'NB TAUX TROUVES : '.
013800     05  LR-NB                  PIC ZZZZZ9.
013900     05  FILLER                 PIC X(113) VALUE SPACES.
014000*    VUE GENERIQUE UTILISEE POUR LES RUPTURES DE PAGE             *
014100 01  W-LIGNE-RESUME-R REDEFINES W-LIGNE-RESUME.
014200     05  FILLER                 PIC X(133).
014300*-----------------------------------------------------------*
014400 PROCEDURE DIVISION.
014500*=============================================================
014600 0000-TRAITEMENT-PRINCIPAL.
014700     PERFORM 0100-OUVERTURE THRU 0100-EXIT
014800     PERFORM 0200-CHARGE-MASTERS THRU 0200-EXIT
014900     MOVE ZERO TO W-NB-DEMANDES W-NB-ANOMALIES
015000     MOVE 1    TO W-PAGE
015100     MOVE 99   TO W-LIGNE
015200
015300     READ SRQFILE INTO SRQ-TRANSACTION
015400         AT END MOVE '10' TO SRQFILE-FS
015500     END-READ
015600
015700     PERFORM 0300-TRAITE-UNE-RECHERCHE THRU 0300-EXIT
015800             UNTIL SRQFILE-FS = '10'
015900
016000     PERFORM 0950-FERMETURE THRU 0950-EXIT
016100     GOBACK.
016200*-----------------------------------------------------------*
016300*    0100 - OUVERTURE DES FICHIERS ET EDITION DE L'ENTETE        *
016400 0100-OUVERTURE.
016500     OPEN INPUT  SRQFILE  CTYMSTIN  PRCMSTIN
016600     OPEN OUTPUT SRCFILE  SUMFILE   REPFILE
016700
016800     WRITE REPFILE-REC FROM W-ENTETE-1-R
016900     MOVE SPACES TO REPFILE-REC
017000     WRITE REPFILE-REC FROM W-ENTETE-2.
017100 0100-EXIT.
017200     EXIT.
017300*-----------------------------------------------------------*
017400*    0200 - CHARGEMENT EN TABLE DES MASTERS PAYS ET CATEGORIE    *
017500 0200-CHARGE-MASTERS.
017600     MOVE ZERO TO CTY-TAB-NB PRC-TAB-NB
017700
017800     READ CTYMSTIN INTO CTY-REC-IN
017900         AT END MOVE '10' TO CTYMSTIN-FS
018000     END-READ
018100     PERFORM 0210-CHARGE-UN-PAYS THRU 0210-EXIT
018200             UNTIL CTYMSTIN-FS = '10'
018300     CLOSE CTYMSTIN
018400     SET CTY-TAB-EST-CHARGEE TO TRUE
018500
018600     READ PRCMSTIN INTO PRC-REC-IN
018700         AT END MOVE '10' TO PRCMSTIN-FS
018800     END-READ
018900     PERFORM 0220-CHARGE-UNE-CATEGORIE THRU 0220-EXIT
019000             UNTIL PRCMSTIN-FS = '10'
019100     CLOSE PRCMSTIN
019200     SET PRC-TAB-EST-CHARGEE TO TRUE.
019300 0200-EXIT.
019400     EXIT.
019500*-----------------------------------------------------------*
019600 0210-CHARGE-UN-PAYS.
019700     ADD 1 TO CTY-TAB-NB
019800     MOVE CTY-IN-ID     TO CTY-ID   (CTY-TAB-NB)
019900     MOVE CTY-IN-CODE   TO CTY-CODE (CTY-TAB-NB)
020000     MOVE CTY-IN-NAME   TO CTY-NAME (CTY-TAB-NB)
020100
020200     READ CTYMSTIN INTO CTY-REC-IN
020300         AT END MOVE '10' TO CTYMSTIN-FS
020400     END-READ.
020500 0210-EXIT.
020600     EXIT.
020700*-----------------------------------------------------------*
020800 0220-CHARGE-UNE-CATEGORIE.
020900     ADD 1 TO PRC-TAB-NB
021000     MOVE PRC-IN-ID     TO PRC-ID   (PRC-TAB-NB)
021100     MOVE PRC-IN-CODE   TO PRC-CODE (PRC-TAB-NB)
021200     MOVE PRC-IN-NAME   TO PRC-NAME (PRC-TAB-NB)
021300
021400     READ PRCMSTIN INTO PRC-REC-IN
021500         AT END MOVE '10' TO PRCMSTIN-FS
021600     END-READ.
021700 0220-EXIT.
021800     EXIT.
021900*-----------------------------------------------------------*
022000*    0300 - TRAITEMENT D'UNE DEMANDE DE RECHERCHE                *
022100 0300-TRAITE-UNE-RECHERCHE.
022200     ADD 1 TO W-NB-DEMANDES
022300     MOVE ZERO TO W-CR W-RC
022400
022500     PERFORM 0310-VERIFIE-FILTRES THRU 0310-EXIT
022600
022700     IF W-CR NOT > ZERO
022800        PERFORM 0320-APPEL-TARRATE THRU 0320-EXIT
022900        PERFORM 0330-ECRIT-RESULTATS THRU 0330-EXIT
023000        PERFORM 0340-ECRIT-RESUME THRU 0340-EXIT
023100     ELSE
023200        ADD 1 TO W-NB-ANOMALIES
023300     END-IF
023400
023500     PERFORM 0380-APPEL-TARLOG THRU 0380-EXIT
023600
023700     READ SRQFILE INTO SRQ-TRANSACTION
023800         AT END MOVE '10' TO SRQFILE-FS
023900     END-READ.
024000 0300-EXIT.
024100     EXIT.
024200*-----------------------------------------------------------*
024300*    0310 - CONTROLE D'EXISTENCE DES FILTRES RENSEIGNES          *
024400*    (UN FILTRE A BLANC N'EST PAS CONTROLE)                      *
024500 0310-VERIFIE-FILTRES.
024600     IF SRQ-ORIGIN-CODE NOT = SPACES
024700        SEARCH ALL CTY-ENTRY
024800           AT END
024900              MOVE 20 TO W-CR  MOVE 01 TO W-RC
025000           WHEN CTY-CODE (CTY-IDX) = SRQ-ORIGIN-CODE
025100              CONTINUE
025200        END-SEARCH
025300     END-IF
025400
025500     IF SRQ-DEST-CODE NOT = SPACES AND W-CR NOT > ZERO
025600        SEARCH ALL CTY-ENTRY
025700           AT END
025800              MOVE 20 TO W-CR  MOVE 02 TO W-RC
025900           WHEN CTY-CODE (CTY-IDX) = SRQ-DEST-CODE
026000              CONTINUE
026100        END-SEARCH
026200     END-IF
026300
026400     IF SRQ-PRODCAT-CODE NOT = SPACES AND W-CR NOT > ZERO
026500        SEARCH ALL PRC-ENTRY
026600           AT END
026700              MOVE 20 TO W-CR  MOVE 03 TO W-RC
026800           WHEN PRC-CODE (PRC-IDX) = SRQ-PRODCAT-CODE
026900              CONTINUE
027000        END-SEARCH
027100     END-IF.
027200 0310-EXIT.
027300     EXIT.
027400*-----------------------------------------------------------*
027500*    0320 - APPEL DU SOUS-PROGRAMME TARRATE EN MODE RECHERCHE    *
027600 0320-APPEL-TARRATE.
027700     MOVE 'S'               TO CAL-MODE
027800     MOVE SRQ-ORIGIN-CODE   TO CAL-ORIGIN
027900     MOVE SRQ-DEST-CODE     TO CAL-DEST
028000     MOVE SRQ-PRODCAT-CODE  TO CAL-PRODCAT
028100     MOVE ZERO              TO CAL-DATE
028200     MOVE ZERO              TO CAL-RES-NB
028300
028400     CALL 'TARRATE' USING CAL-FILTER CAL-MATCH CAL-RES-NB
028500                           CAL-RESULTS CAL-CR CAL-RC
028600     ON EXCEPTION
028700        MOVE 90 TO CAL-CR  MOVE 02 TO CAL-RC
028800     END-CALL.
028900 0320-EXIT.
029000     EXIT.
029100*-----------------------------------------------------------*
029200*    0330 - ECRITURE D'UNE LIGNE RESULTAT PAR TAUX TROUVE        *
029300 0330-ECRIT-RESULTATS.
029400     PERFORM 0335-ECRIT-UNE-LIGNE THRU 0335-EXIT
029500             VARYING W-IND-RES FROM 1 BY 1
029600             UNTIL W-IND-RES > CAL-RES-NB.
029700 0330-EXIT.
029800     EXIT.
029900*-----------------------------------------------------------*
030000 0335-ECRIT-UNE-LIGNE.
030100     MOVE CAL-RES-ID           (W-IND-RES) TO SRC-ID
030200     MOVE CAL-RES-ORIGIN-CODE  (W-IND-RES) TO SRC-ORIGIN-CODE
030300     MOVE CAL-RES-DEST-CODE    (W-IND-RES) TO SRC-DEST-CODE
030400     MOVE CAL-RES-PRODCAT-CODE (W-IND-RES) TO SRC-PRODCAT-CODE
030500     MOVE CAL-RES-BASE-RATE    (W-IND-RES) TO SRC-BASE-RATE
030600     MOVE CAL-RES-ADDL-FEE     (W-IND-RES) TO SRC-ADDL-FEE
030700     MOVE CAL-RES-EFF-FROM     (W-IND-RES) TO SRC-EFF-FROM
030800     MOVE CAL-RES-EFF-TO       (W-IND-RES) TO SRC-EFF-TO
030900
031000     WRITE SRCFILE-REC FROM SRC-RESULT
031100     PERFORM 0336-EDITE-LIGNE THRU 0336-EXIT.
031200 0335-EXIT.
031300     EXIT.
031400*-----------------------------------------------------------*
031500 0336-EDITE-LIGNE.
031600     ADD 1 TO W-LIGNE
031700     IF W-LIGNE > 55
031800        ADD 1 TO W-PAGE
031900        MOVE 1 TO W-LIGNE
032000        WRITE REPFILE-REC FROM W-ENTETE-1-R
032100                AFTER ADVANCING PAGE
032200        MOVE SPACES TO REPFILE-REC
032300        WRITE REPFILE-REC FROM W-ENTETE-2
032400     END-IF
032500
032600     WRITE REPFILE-REC FROM SRC-PRINT-LINE.
032700 0336-EXIT.
032800     EXIT.
032900*-----------------------------------------------------------*
033000*    0340 - ECRITURE DU RESUME DE RECHERCHE                     *
033100*    (NB DE TAUX TROUVES + 3 IDENTIFIANTS ECHANTILLON)           *
033200 0340-ECRIT-RESUME.
033300     MOVE CAL-RES-NB TO SEARCH-COUNT
033400     MOVE ZERO TO SEARCH-SAMPLE-ID-1
033500                  SEARCH-SAMPLE-ID-2
033600                  SEARCH-SAMPLE-ID-3
033700
033800     IF CAL-RES-NB >= 1
033900        MOVE CAL-RES-ID (1) TO SEARCH-SAMPLE-ID-1
034000     END-IF
034100     IF CAL-RES-NB >= 2
034200        MOVE CAL-RES-ID (2) TO SEARCH-SAMPLE-ID-2
034300     END-IF
034400     IF CAL-RES-NB >= 3
034500        MOVE CAL-RES-ID (3) TO SEARCH-SAMPLE-ID-3
034600     END-IF
034700
034800     WRITE SUMFILE-REC FROM SRC-SUMMARY
034900
035000     MOVE CAL-RES-NB TO LR-NB
035100     WRITE REPFILE-REC FROM W-LIGNE-RESUME.
035200 0340-EXIT.
035300     EXIT.
035400*-----------------------------------------------------------*
035500*    0380 - ALIMENTATION DU JOURNAL DES CONSULTATIONS            *
035600 0380-APPEL-TARLOG.
035700     MOVE SPACES TO W-PARAMS-BUF W-RESULT-BUF
035800
035900     STRING 'origin:'     SRQ-ORIGIN-CODE     ','
036000            'destination:' SRQ-DEST-CODE      ','
036100            'productCategory:' SRQ-PRODCAT-CODE
036200            DELIMITED BY SIZE
036300            INTO W-PARAMS-BUF
036400     END-STRING
036500
036600     STRING 'matchCount:' CAL-RES-NB
036700            DELIMITED BY SIZE
036800            INTO W-RESULT-BUF
036900     END-STRING
037000
037100     MOVE 'E'                 TO CLG-FUNCTION
037200     MOVE 'SEARCH'            TO CLG-TYPE
037300     MOVE SPACES              TO CLG-USERNAME
037400     MOVE W-PARAMS-BUF        TO CLG-PARAMS
037500     MOVE 2048                TO CLG-PARAMS-LEN
037600     MOVE W-RESULT-BUF        TO CLG-RESULT
037700     MOVE 4096                TO CLG-RESULT-LEN
037800     MOVE SRQ-ORIGIN-CODE     TO CLG-ORIGIN
037900     MOVE SRQ-DEST-CODE       TO CLG-DEST
038000
038100     CALL 'TARLOG' USING CLG-FUNCTION CLG-TYPE CLG-USERNAME
038200             CLG-PARAMS CLG-PARAMS-LEN CLG-RESULT CLG-RESULT-LEN
038300             CLG-ORIGIN CLG-DEST CLG-CR CLG-RC
038400     ON EXCEPTION
038500        CONTINUE
038600     END-CALL.
038700 0380-EXIT.
038800     EXIT.
038900*-----------------------------------------------------------*
039000*    0950 - FERMETURE DES FICHIERS ET DU JOURNAL                 *
039100 0950-FERMETURE.
039200     MOVE 'F'          TO CLG-FUNCTION
039300     CALL 'TARLOG' USING CLG-FUNCTION CLG-TYPE CLG-USERNAME
039400             CLG-PARAMS CLG-PARAMS-LEN CLG-RESULT CLG-RESULT-LEN
039500             CLG-ORIGIN CLG-DEST CLG-CR CLG-RC
039600     ON EXCEPTION
039700        CONTINUE
039800     END-CALL
039900
040000     CLOSE SRQFILE SRCFILE SUMFILE REPFILE.
040100 0950-EXIT.
040200     EXIT.
