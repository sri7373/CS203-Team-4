000100*-----------------------------------------------------------*
000200*    COPYBOOK XQRYLOG                                       *
000300*    JOURNAL DES CONSULTATIONS (QUERY-LOG) - UNE LIGNE PAR   *
000400*    APPEL CALCULATE OU SEARCH (PAS DE LIGNE POUR INSIGHTS)  *
000500*-----------------------------------------------------------*
000600 01  QL-RECORD.
000700     05  QL-ID                 PIC 9(09).
000800     05  QL-USERNAME           PIC X(64).
000900     05  QL-TYPE               PIC X(32).
001000     05  QL-PARAMS             PIC X(2048).
001100     05  QL-RESULT             PIC X(4096).
001200     05  QL-ORIGIN-COUNTRY     PIC X(16).
001300     05  QL-DEST-COUNTRY       PIC X(16).
001400     05  QL-CREATED-AT         PIC 9(14).
001500     05  FILLER                PIC X(08).
001600*-----------------------------------------------------------*
001700*    VUE ALTERNATIVE DE L'HORODATAGE (CCYYMMDDHHMMSS)        *
001800 01  QL-CREATED-AT-R REDEFINES QL-CREATED-AT.
001900     05  QL-CR-CCYY            PIC 9(04).
002000     05  QL-CR-MM              PIC 9(02).
002100     05  QL-CR-DD              PIC 9(02).
002200     05  QL-CR-HH              PIC 9(02).
002300     05  QL-CR-MN              PIC 9(02).
002400     05  QL-CR-SS              PIC 9(02).
002500*-----------------------------------------------------------*
002600*    VUE ALTERNATIVE DE QL-PARAMS POUR BALAYAGE CARACTERE    *
002700*    PAR CARACTERE (ANALYSE-PARAMS DE TARLOG)                *
002800 01  QL-PARAMS-R REDEFINES QL-PARAMS.
002900     05  QL-PARAMS-CAR OCCURS 2048 TIMES PIC X(01).
003000*-----------------------------------------------------------*
003100*    LIBELLE PAR DEFAUT DE L'UTILISATEUR NON RESOLU          *
003200 01  QL-ANONYME                PIC X(11) VALUE '<anonymous>'.
