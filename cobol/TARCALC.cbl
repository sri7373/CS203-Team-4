000100*****************************************************************
000200* PROGRAMME TARCALC                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE PROGRAMME EST LA CALCULETTE DES DROITS DE DOUANE A       *
000600* L'IMPORTATION POUR UNE LISTE DE TRANSACTIONS COMMERCIALES.     *
000700* POUR CHAQUE TRANSACTION, IL VALIDE LES CODES PAYS ET          *
000800* CATEGORIE DE PRODUIT, RETROUVE LE TAUX EN VIGUEUR A LA DATE    *
000900* DEMANDEE (AVEC REPLI SUR LE DERNIER TAUX NON NUL DE LA         *
001000* CATEGORIE SI LE TAUX TROUVE EST NUL), CALCULE LE MONTANT DES   *
001100* DROITS ET LE COUT TOTAL, EDITE LE RAPPORT DE CALCUL ET         *
001200* ALIMENTE LE JOURNAL DES CONSULTATIONS VIA TARLOG.              *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    TARCALC.
001600 AUTHOR.        B PARDINI.
001700 INSTALLATION.  EFI.TST.PGM.
001800 DATE-WRITTEN.  13/03/1987.
001900 DATE-COMPILED.
002000 SECURITY.      NON CONFIDENTIEL.
002100*-----------------------------------------------------------*
002200*                  JOURNAL DES MODIFICATIONS                *
002300*-----------------------------------------------------------*
002400* 13/03/87 BPARDI  CREATION - CALCULETTE DROITS DE DOUANE   *
002500* 02/07/89 BPARDI  AJOUT DU RAPPORT DE CALCUL EDITE          *
002600* 19/02/91 JLEFEBV REQ DOU-0033 CONTROLE EXISTENCE DES PAYS *
002700*                  ET DE LA CATEGORIE AVANT CALCUL          *
002800* 06/10/93 MROUX   REQ DOU-0079 REPLI SUR DERNIER TAUX NON  *
002900*                  NUL DE LA CATEGORIE (TAUX COURANT = 0)  *
003000* 22/01/99 MROUX   AN2000 - DATE DU JOUR PAR DEFAUT FENETREE*
003100*                  SUR PIVOT 50 (ACCEPT FROM DATE)          *
003200* 11/05/00 DCOLIN  REQ DOU-0098 ALIMENTATION DU JOURNAL DES *
003300*                  CONSULTATIONS (APPEL TARLOG)              *
003400* 03/03/04 DCOLIN  REQ DOU-0156 TOTAUX DE FIN DE CHAINE      *
003500*                  (NB TRANSACTIONS ET COUT TOTAL)           *
003600* 17/09/08 SFABRE  REQ DOU-0233 ARRONDI HALF-UP EXPLICITE    *
003700*                  SUR LES MONTANTS CALCULES (ROUNDED)       *
003800* 29/06/13 LROPITA REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE *
003900* 09/09/18 LROPITA REQ DOU-0402 REFONTE DU SOCLE TARIFAIRE  *
004000*                  INTERNATIONAL                            *
004100* 14/02/19 LROPITA ANOMALIE DOU-0411 - LE GO TO DE SORTIE DE *
004200*                  0310 SAUTAIT LE CONTROLE DE LA VALEUR    *
004300*                  DECLAREE (TEST AIGUILLE A L'ENVERS). LA   *
004400*                  VALEUR DECLAREE NULLE N'ETAIT PAS NON     *
004500*                  PLUS REJETEE. CORRECTION DES DEUX POINTS  *
004600* 22/11/19 LROPITA MAINTENANCE - AJOUT D'UNE VUE SIECLE/AA/  *
004700*                  MM/JJ SUR LA DATE DU JOUR (W-DATE-DU-     *
004800*                  JOUR-R) POUR ALIGNEMENT SUR LES AUTRES    *
004900*                  DECOUPAGES DE DATE DU SOCLE TARIFAIRE      *
005000*-----------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT REQFILE  ASSIGN TO TARREQIN
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS REQFILE-FS.
006000     SELECT CTYMSTIN ASSIGN TO CTYMSTIN
006100             ORGANIZATION LINE SEQUENTIAL
006200             FILE STATUS IS CTYMSTIN-FS.
006300     SELECT PRCMSTIN ASSIGN TO PRCMSTIN
006400             ORGANIZATION LINE SEQUENTIAL
006500             FILE STATUS IS PRCMSTIN-FS.
006600     SELECT RESPFILE ASSIGN TO TARRESPO
006700             ORGANIZATION LINE SEQUENTIAL
006800             FILE STATUS IS RESPFILE-FS.
006900     SELECT REPFILE  ASSIGN TO TARCALRP
007000             ORGANIZATION LINE SEQUENTIAL
007100             FILE STATUS IS REPFILE-FS.
007200*-----------------------------------------------------------*
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  REQFILE.
007600 01  REQFILE-REC                PIC X(100).
007700 FD  CTYMSTIN.
007800 01  CTYMSTIN-REC               PIC X(80).
007900 FD  PRCMSTIN.
008000 01  PRCMSTIN-REC               PIC X(205).
008100 FD  RESPFILE.
008200 01  RESPFILE-REC               PIC X(224).
008300 FD  REPFILE.
008400 01  REPFILE-REC                PIC X(224).
008500*-----------------------------------------------------------*
008600 WORKING-STORAGE SECTION.
008700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
008800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
008900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
009000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
009100
009200 01  VERSION PIC X(23) VALUE 'TARCALC  04 DU 09/09/18'.
009300
009400 01  REQFILE-FS                 PIC X(02).
009500     88  REQFILE-OK             VALUE '00'.
009600     88  REQFILE-EOF            VALUE '10'.
009700 01  CTYMSTIN-FS                PIC X(02).
009800 01  PRCMSTIN-FS                PIC X(02).
009900 01  RESPFILE-FS                PIC X(02).
010000 01  REPFILE-FS                 PIC X(02).
010100
010200*    COMPTEURS ET ACCUMULATEURS DE FIN DE CHAINE                *
010300 77  W-NB-TRANSACTIONS           PIC 9(06)  COMP.
010400 77  W-NB-ANOMALIES              PIC 9(06)  COMP.
010500 01  W-TOT-COUT                  PIC S9(12)V99.
010600 77  W-LIGNE                     PIC 9(04)  COMP.
010700 77  W-PAGE                      PIC 9(04)  COMP.
010800
010900*    DATE DU JOUR - UTILISEE QUAND LA DATE DEMANDEE EST A BLANC *
011000 01  W-DATE-SYS                  PIC 9(06).
011100 01  W-DATE-SYS-R REDEFINES W-DATE-SYS.
011200     05  W-DS-AA                 PIC 9(02).
011300     05  W-DS-MM                 PIC 9(02).
011400     05  W-DS-JJ                 PIC 9(02).
011500 01  W-DATE-DU-JOUR               PIC 9(08).
011600 01  W-DATE-DU-JOUR-R REDEFINES W-DATE-DU-JOUR.
011700     05  W-DJ-SIECLE             PIC 9(02).
011800     05  W-DJ-AA                 PIC 9(02).
011900     05  W-DJ-MM                 PIC 9(02).
012000     05  W-DJ-JJ                 PIC 9(02).
012100 01  W-SIECLE                    PIC 9(02).
012200
012300*    ZONE DE TRAVAIL POUR LA SERIALISATION DES PARAMETRES/       *
012400*    RESULTATS TRANSMIS A TARLOG (FORME CLE:VAL,CLE:VAL)          *
012500 01  W-PARAMS-BUF                PIC X(2048).
012600 01  W-RESULT-BUF                PIC X(4096).
012700
012800     COPY XTACALC.
012900     COPY XCOUNTR.
013000     COPY XPRDCAT.
013100     COPY XRTIFC.
013200     COPY XLOGIFC.
013300
013400*    LIGNES D'EDITION DU RAPPORT DE CALCUL                       *
013500 01  W-ENTETE-1.
013600     05  FILLER                 PIC X(40) VALUE SPACES.
013700     05  FILLER                 PIC X(41) VALUE
013800             'RAPPORT DE CALCUL DES DROITS DE DOUANE'.
013900     05  FILLER                 PIC X(52) VALUE SPACES.
014000 01  W-ENTETE-1-R REDEFINES W-ENTETE-1.
014100     05  FILLER                 PIC X(133).
014200 01  W-ENTETE-2.
014300     05  FILLER                 PIC X(03) VALUE 'ORI'.
014400     05  FILLER                 PIC X(01) VALUE SPACES.
014500     05  FILLER                 PIC X(03) VALUE 'DST'.
014600     05  FILLER                 PIC X(06) VALUE SPACES.
014700     05  FILLER                 PIC X(12) VALUE 'CATEGORIE'.
014800     05  FILLER                 PIC X(57) VALUE SPACES.
014900     05  FILLER                 PIC X(14) VALUE 'MONTANT TOTAL'.
015000     05  FILLER                 PIC X(37) VALUE SPACES.
015100 01  W-LIGNE-TOTAUX.
015200     05  FILLER                 PIC X(20) VALUE
015300             'NB TRANSACTIONS : '.
015400     05  LT-NB                  PIC ZZZZZ9.
015500     05  FILLER                 PIC X(10) VALUE SPACES.
015600     05  FILLER                 PIC X(20) VALUE
015700             'COUT TOTAL : '.
015800     05  LT-COUT                PIC -(10)9.99.
015900     05  FILLER                 PIC X(54) VALUE SPACES.
016000*-----------------------------------------------------------*
016100 PROCEDURE DIVISION.
016200*=============================================================
016300 0000-TRAITEMENT-PRINCIPAL.
016400     PERFORM 0100-OUVERTURE THRU 0100-EXIT
016500     PERFORM 0200-CHARGE-MASTERS THRU 0200-EXIT
016600     MOVE ZERO TO W-NB-TRANSACTIONS W-NB-ANOMALIES
016700     MOVE ZERO TO W-TOT-COUT
016800     MOVE 1    TO W-PAGE
016900     MOVE 99   TO W-LIGNE
017000
017100     READ REQFILE INTO REQ-TRANSACTION
017200         AT END MOVE '10' TO REQFILE-FS
017300     END-READ
017400
017500     PERFORM 0300-TRAITE-UNE-DEMANDE THRU 0300-EXIT
017600             UNTIL REQFILE-FS = '10'
017700
017800     PERFORM 0900-ECRIT-TOTAUX THRU 0900-EXIT
017900     PERFORM 0950-FERMETURE THRU 0950-EXIT
018000     GOBACK.
018100*-----------------------------------------------------------*
018200*    0100 - OUVERTURE DES FICHIERS ET EDITION DE L'ENTETE       *
018300 0100-OUVERTURE.
018400     OPEN INPUT  REQFILE  CTYMSTIN  PRCMSTIN
018500     OPEN OUTPUT RESPFILE REPFILE
018600
018700     WRITE REPFILE-REC FROM W-ENTETE-1-R
018800     MOVE SPACES TO REPFILE-REC
018900     WRITE REPFILE-REC FROM W-ENTETE-2.
019000 0100-EXIT.
019100     EXIT.
019200*-----------------------------------------------------------*
019300*    0200 - CHARGEMENT EN TABLE DES MASTERS PAYS ET CATEGORIE   *
019400 0200-CHARGE-MASTERS.
019500     MOVE ZERO TO CTY-TAB-NB PRC-TAB-NB
019600
019700     READ CTYMSTIN INTO CTY-REC-IN
019800         AT END MOVE '10' TO CTYMSTIN-FS
019900     END-READ
020000     PERFORM 0210-CHARGE-UN-PAYS THRU 0210-EXIT
020100             UNTIL CTYMSTIN-FS = '10'
020200     CLOSE CTYMSTIN
020300     SET CTY-TAB-EST-CHARGEE TO TRUE
020400
020500     READ PRCMSTIN INTO PRC-REC-IN
020600         AT END MOVE '10' TO PRCMSTIN-FS
020700     END-READ
020800     PERFORM 0220-CHARGE-UNE-CATEGORIE THRU 0220-EXIT
020900             UNTIL PRCMSTIN-FS = '10'
021000     CLOSE PRCMSTIN
021100     SET PRC-TAB-EST-CHARGEE TO TRUE.
021200 0200-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------*
021500 0210-CHARGE-UN-PAYS.
021600     ADD 1 TO CTY-TAB-NB
021700     MOVE CTY-IN-ID     TO CTY-ID   (CTY-TAB-NB)
021800     MOVE CTY-IN-CODE   TO CTY-CODE (CTY-TAB-NB)
021900     MOVE CTY-IN-NAME   TO CTY-NAME (CTY-TAB-NB)
022000
022100     READ CTYMSTIN INTO CTY-REC-IN
022200         AT END MOVE '10' TO CTYMSTIN-FS
022300     END-READ.
022400 0210-EXIT.
022500     EXIT.
022600*-----------------------------------------------------------*
022700 0220-CHARGE-UNE-CATEGORIE.
022800     ADD 1 TO PRC-TAB-NB
022900     MOVE PRC-IN-ID     TO PRC-ID   (PRC-TAB-NB)
023000     MOVE PRC-IN-CODE   TO PRC-CODE (PRC-TAB-NB)
023100     MOVE PRC-IN-NAME   TO PRC-NAME (PRC-TAB-NB)
023200
023300     READ PRCMSTIN INTO PRC-REC-IN
023400         AT END MOVE '10' TO PRCMSTIN-FS
023500     END-READ.
023600 0220-EXIT.
023700     EXIT.
023800*-----------------------------------------------------------*
023900*    0300 - TRAITEMENT D'UNE DEMANDE DE CALCUL                 *
024000 0300-TRAITE-UNE-DEMANDE.
024100     ADD 1 TO W-NB-TRANSACTIONS
024200     MOVE ZERO   TO CAL-CR CAL-RC
024300     INITIALIZE RSP-RECORD
024400
024500     MOVE REQ-ORIGIN-CODE    TO RESP-ORIGIN-CODE
024600     MOVE REQ-DEST-CODE      TO RESP-DEST-CODE
024700     MOVE REQ-PRODCAT-CODE   TO RESP-PRODCAT-CODE
024800     MOVE REQ-DECLARED-VALUE TO RESP-DECLARED-VALUE
024900
025000     PERFORM 0310-VERIFIE-DEMANDE THRU 0310-EXIT
025100
025200     IF CAL-CR NOT > ZERO
025300        PERFORM 0320-RESOUT-DATE THRU 0320-EXIT
025400        PERFORM 0330-VERIFIE-MASTERS THRU 0330-EXIT
025500     END-IF
025600
025700     IF CAL-CR NOT > ZERO
025800        PERFORM 0340-APPEL-TARRATE THRU 0340-EXIT
025900     END-IF
026000
026100     IF CAL-CR NOT > ZERO
026200        PERFORM 0350-CALCULE-MONTANTS THRU 0350-EXIT
026300     ELSE
026400        ADD 1 TO W-NB-ANOMALIES
026500        PERFORM 0360-NOTE-ANOMALIE THRU 0360-EXIT
026600     END-IF
026700
026800     WRITE RESPFILE-REC FROM RSP-RECORD
026900     PERFORM 0370-EDITE-LIGNE THRU 0370-EXIT
027000     PERFORM 0380-APPEL-TARLOG THRU 0380-EXIT
027100
027200     READ REQFILE INTO REQ-TRANSACTION
027300         AT END MOVE '10' TO REQFILE-FS
027400     END-READ.
027500 0300-EXIT.
027600     EXIT.
027700*-----------------------------------------------------------*
027800*    0310 - CONTROLE DE COHERENCE DE LA DEMANDE                *
027900 0310-VERIFIE-DEMANDE.
028000     IF REQ-ORIGIN-CODE = SPACES
028100        MOVE 12 TO CAL-CR  MOVE 01 TO CAL-RC
028200     END-IF
028300     IF REQ-DEST-CODE = SPACES AND CAL-CR NOT > ZERO
028400        MOVE 12 TO CAL-CR  MOVE 02 TO CAL-RC
028500     END-IF
028600     IF REQ-PRODCAT-CODE = SPACES AND CAL-CR NOT > ZERO
028700        MOVE 12 TO CAL-CR  MOVE 03 TO CAL-RC
028800     END-IF
028900     IF REQ-DECLARED-VALUE NOT NUMERIC AND CAL-CR NOT > ZERO
029000        MOVE 12 TO CAL-CR  MOVE 04 TO CAL-RC
029100     END-IF
029200     IF CAL-CR > ZERO
029300        GO TO 0310-EXIT
029400     END-IF
029500     IF REQ-DECLARED-VALUE NOT > ZERO
029600        MOVE 12 TO CAL-CR  MOVE 05 TO CAL-RC
029700     END-IF.
029800 0310-EXIT.
029900     EXIT.
030000*-----------------------------------------------------------*
030100*    0320 - DATE DE CALCUL NON FOURNIE = DATE DU JOUR           *
030200 0320-RESOUT-DATE.
030300     IF REQ-DATE NOT NUMERIC OR REQ-DATE = ZERO
030400        ACCEPT W-DATE-SYS FROM DATE
030500        IF W-DS-AA < 50
030600           MOVE 20 TO W-SIECLE
030700        ELSE
030800           MOVE 19 TO W-SIECLE
030900        END-IF
031000        MOVE W-SIECLE TO W-DATE-DU-JOUR (1:2)
031100        MOVE W-DS-AA  TO W-DATE-DU-JOUR (3:2)
031200        MOVE W-DS-MM  TO W-DATE-DU-JOUR (5:2)
031300        MOVE W-DS-JJ  TO W-DATE-DU-JOUR (7:2)
031400        MOVE W-DATE-DU-JOUR TO RESP-EFFECTIVE-DATE
031500     ELSE
031600        MOVE REQ-DATE TO RESP-EFFECTIVE-DATE
031700     END-IF.
031800 0320-EXIT.
031900     EXIT.
032000*-----------------------------------------------------------*
032100*    0330 - CONTROLE D'EXISTENCE DES MASTERS PAYS/CATEGORIE      *
032200 0330-VERIFIE-MASTERS.
032300     SEARCH ALL CTY-ENTRY
032400        AT END
032500           MOVE 20 TO CAL-CR  MOVE 01 TO CAL-RC
032600        WHEN CTY-CODE (CTY-IDX) = REQ-ORIGIN-CODE
032700           CONTINUE
032800     END-SEARCH
032900
033000     IF CAL-CR NOT > ZERO
033100        SEARCH ALL CTY-ENTRY
033200           AT END
033300              MOVE 20 TO CAL-CR  MOVE 02 TO CAL-RC
033400           WHEN CTY-CODE (CTY-IDX) = REQ-DEST-CODE
033500              CONTINUE
033600        END-SEARCH
033700     END-IF
033800
033900     IF CAL-CR NOT > ZERO
034000        SEARCH ALL PRC-ENTRY
034100           AT END
034200              MOVE 20 TO CAL-CR  MOVE 03 TO CAL-RC
034300           WHEN PRC-CODE (PRC-IDX) = REQ-PRODCAT-CODE
034400              CONTINUE
034500        END-SEARCH
034600     END-IF.
034700 0330-EXIT.
034800     EXIT.
034900*-----------------------------------------------------------*
035000*    0340 - APPEL DU SOUS-PROGRAMME TARRATE EN MODE CALCUL       *
035100 0340-APPEL-TARRATE.
035200     MOVE 'C'              TO CAL-MODE
035300     MOVE REQ-ORIGIN-CODE  TO CAL-ORIGIN
035400     MOVE REQ-DEST-CODE    TO CAL-DEST
035500     MOVE REQ-PRODCAT-CODE TO CAL-PRODCAT
035600     MOVE RESP-EFFECTIVE-DATE TO CAL-DATE
035700     MOVE ZERO             TO CAL-RES-NB
035800
035900     CALL 'TARRATE' USING CAL-FILTER CAL-MATCH CAL-RES-NB
036000                           CAL-RESULTS CAL-CR CAL-RC
036100     ON EXCEPTION
036200        MOVE 90 TO CAL-CR  MOVE 02 TO CAL-RC
036300     END-CALL.
036400 0340-EXIT.
036500     EXIT.
036600*-----------------------------------------------------------*
036700*    0350 - CALCUL DU MONTANT DES DROITS ET DU COUT TOTAL        *
036800*    TOTAL = VALEUR DECLAREE + (VALEUR DECLAREE * TAUX)          *
036900*           + FRAIS ADDITIONNELS                                *
037000 0350-CALCULE-MONTANTS.
037100     MOVE CAL-M-BASE-RATE  TO RESP-BASE-RATE
037200     MOVE CAL-M-ADDL-FEE   TO RESP-ADDITIONAL-FEE
037300
037400     COMPUTE RESP-TARIFF-AMOUNT ROUNDED =
037500             RESP-DECLARED-VALUE * RESP-BASE-RATE
037600
037700     COMPUTE RESP-TOTAL-COST ROUNDED =
037800             RESP-DECLARED-VALUE + RESP-TARIFF-AMOUNT
037900                                 + RESP-ADDITIONAL-FEE
038000
038100     MOVE RESP-NOTES-LITT  TO RESP-NOTES
038200     ADD RESP-TOTAL-COST   TO W-TOT-COUT.
038300 0350-EXIT.
038400     EXIT.
038500*-----------------------------------------------------------*
038600*    0360 - MONTANTS A ZERO ET NOTE D'ANOMALIE SUR REJET        *
038700 0360-NOTE-ANOMALIE.
038800     MOVE ZERO TO RESP-BASE-RATE RESP-TARIFF-AMOUNT
038900                  RESP-ADDITIONAL-FEE RESP-TOTAL-COST
039000
039100     EVALUATE CAL-CR ALSO CAL-RC
039200        WHEN 12 ALSO ANY
039300           MOVE 'Rejet - demande incomplete ou invalide'
039400                                  TO RESP-NOTES
039500        WHEN 20 ALSO ANY
039600           MOVE 'Rejet - pays ou categorie inconnu du referentiel'
039700                                  TO RESP-NOTES
039800        WHEN 40 ALSO ANY
039900           MOVE 'Rejet - aucun taux en vigueur pour cette ligne'
040000                                  TO RESP-NOTES
040100        WHEN OTHER
040200           MOVE 'Rejet - anomalie de traitement'
040300                                  TO RESP-NOTES
040400     END-EVALUATE.
040500 0360-EXIT.
040600     EXIT.
040700*-----------------------------------------------------------*
040800*    0370 - EDITION DE LA LIGNE DETAIL DU RAPPORT DE CALCUL      *
040900 0370-EDITE-LIGNE.
041000     ADD 1 TO W-LIGNE
041100     IF W-LIGNE > 55
041200        ADD 1 TO W-PAGE
041300        MOVE 1 TO W-LIGNE
041400        WRITE REPFILE-REC FROM W-ENTETE-1-R
041500                AFTER ADVANCING PAGE
041600        MOVE SPACES TO REPFILE-REC
041700        WRITE REPFILE-REC FROM W-ENTETE-2
041800     END-IF
041900
042000     WRITE REPFILE-REC FROM RSP-PRINT-LINE.
042100 0370-EXIT.
042200     EXIT.
042300*-----------------------------------------------------------*
042400*    0380 - ALIMENTATION DU JOURNAL DES CONSULTATIONS           *
042500 0380-APPEL-TARLOG.
042600     MOVE SPACES TO W-PARAMS-BUF W-RESULT-BUF
042700
042800     STRING 'origin:'     REQ-ORIGIN-CODE     ','
042900            'destination:' REQ-DEST-CODE      ','
043000            'productCategory:' REQ-PRODCAT-CODE
043100            DELIMITED BY SIZE
043200            INTO W-PARAMS-BUF
043300     END-STRING
043400
043500     STRING 'totalCost:'  RPL-TOTAL-COST  ','
043600            'baseRate:'   RPL-BASE-RATE
043700            DELIMITED BY SIZE
043800            INTO W-RESULT-BUF
043900     END-STRING
044000
044100     MOVE 'E'                 TO CLG-FUNCTION
044200     MOVE 'CALCULATE'         TO CLG-TYPE
044300     MOVE SPACES              TO CLG-USERNAME
044400     MOVE W-PARAMS-BUF        TO CLG-PARAMS
044500     MOVE 2048                TO CLG-PARAMS-LEN
044600     MOVE W-RESULT-BUF        TO CLG-RESULT
044700     MOVE 4096                TO CLG-RESULT-LEN
044800     MOVE REQ-ORIGIN-CODE     TO CLG-ORIGIN
044900     MOVE REQ-DEST-CODE       TO CLG-DEST
045000
045100     CALL 'TARLOG' USING CLG-FUNCTION CLG-TYPE CLG-USERNAME
045200             CLG-PARAMS CLG-PARAMS-LEN CLG-RESULT CLG-RESULT-LEN
045300             CLG-ORIGIN CLG-DEST CLG-CR CLG-RC
045400     ON EXCEPTION
045500        CONTINUE
045600     END-CALL.
045700 0380-EXIT.
045800     EXIT.
045900*-----------------------------------------------------------*
046000*    0900 - EDITION DES TOTAUX DE FIN DE CHAINE                 *
046100 0900-ECRIT-TOTAUX.
046200     MOVE SPACES TO REPFILE-REC
046300     WRITE REPFILE-REC FROM W-ENTETE-1-R
046400
046500     MOVE W-NB-TRANSACTIONS TO LT-NB
046600     MOVE W-TOT-COUT        TO LT-COUT
046700     WRITE REPFILE-REC FROM W-LIGNE-TOTAUX.
046800 0900-EXIT.
046900     EXIT.
047000*-----------------------------------------------------------*
047100*    0950 - FERMETURE DES FICHIERS ET DU JOURNAL                *
047200 0950-FERMETURE.
047300     MOVE 'F'          TO CLG-FUNCTION
047400     CALL 'TARLOG' USING CLG-FUNCTION CLG-TYPE CLG-USERNAME
047500             CLG-PARAMS CLG-PARAMS-LEN CLG-RESULT CLG-RESULT-LEN
047600             CLG-ORIGIN CLG-DEST CLG-CR CLG-RC
047700     ON EXCEPTION
047800        CONTINUE
047900     END-CALL
048000
048100     CLOSE REQFILE RESPFILE REPFILE.
048200 0950-EXIT.
048300     EXIT.
