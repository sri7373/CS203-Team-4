000100*****************************************************************
000200* PROGRAMME TARLOG                                              *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME TIENT LE JOURNAL DES CONSULTATIONS          *
000600* (QUERY-LOG) : UNE LIGNE PAR APPEL CALCULATE OU SEARCH.         *
000700* IL RESOUT LE NOM D'UTILISATEUR PAR DEFAUT, TRONQUE LE          *
000800* RESULTAT SERIALISE S'IL DEPASSE 4096 CARACTERES, ET ANALYSE    *
000900* LA CHAINE DE PARAMETRES (FORME OBJET JSON OU CLE:VAL,CLE:VAL)  *
001000* POUR RETROUVER L'ORIGINE ET LA DESTINATION QUAND ELLES NE      *
001100* SONT PAS FOURNIES DIRECTEMENT PAR L'APPELANT.                  *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    TARLOG.
001500 AUTHOR.        D COLIN.
001600 INSTALLATION.  EFI.TST.PGM.
001700 DATE-WRITTEN.  18/12/1988.
001800 DATE-COMPILED.
001900 SECURITY.      NON CONFIDENTIEL.
002000*-----------------------------------------------------------*
002100*                  JOURNAL DES MODIFICATIONS                *
002200*-----------------------------------------------------------*
002300* 18/12/88 DCOLIN  CREATION - ECRITURE LIGNE DE JOURNAL     *
002400* 04/05/90 DCOLIN  AJOUT DU LIBELLE UTILISATEUR PAR DEFAUT  *
002500* 22/08/92 JLEFEBV REQ DOU-0061 TRONCATURE DU RESULTAT A    *
002600*                  4095 CARACTERES + POINTS DE SUSPENSION  *
002700* 14/01/95 JLEFEBV AJOUT DE L'ANALYSE DES PARAMETRES (ORI/  *
002800*                  DEST) POUR RENSEIGNER LE JOURNAL         *
002900* 17/09/98 MROUX   REQ DOU-0141 PREPARATION PASSAGE AN 2000 *
003000* 22/01/99 MROUX   AN2000 - FENETRAGE DE SIECLE SUR ACCEPT  *
003100*                  FROM DATE (PIVOT 50) POUR QL-CREATED-AT  *
003200* 02/09/01 SFABRE  REQ DOU-0207 CLE 'FROM'/'TO' EN REPLI DE *
003300*                  'ORIGIN'/'DESTINATION' DANS LES PARAMS   *
003400* 15/03/05 SFABRE  REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE *
003500* 11/11/09 LROPITA REQ DOU-0319 COMPTEUR QL-ID REMIS A PLAT *
003600*                  A CHAQUE OUVERTURE DE CHAINE (PAS DE     *
003700*                  PERSISTANCE ENTRE DEUX EXECUTIONS)       *
003800* 29/06/13 LROPITA REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE *
003900* 09/09/18 LROPITA REQ DOU-0402 REFONTE DU SOCLE TARIFAIRE  *
004000*                  INTERNATIONAL                            *
004100* 22/11/19 LROPITA MAINTENANCE - PASSAGE DES COMPTEURS ET DE *
004200*                  L'INDICE D'ANALYSE EN NIVEAU 77            *
004300*-----------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LOGFILE ASSIGN TO TARLOGOU
005100             ORGANIZATION LINE SEQUENTIAL
005200             FILE STATUS IS LOGFILE-FS.
005300*-----------------------------------------------------------*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  LOGFILE.
005700 01  LOGFILE-REC               PIC X(6200).
005800*-----------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006100 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006200-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006300-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006400
006500 01  VERSION PIC X(23) VALUE 'TARLOG   06 DU 09/09/18'.
006600
006700 01  LOGFILE-FS                PIC X(02).
006800 01  LOGFILE-OUVERT            PIC X(01)  VALUE 'N'.
006900     88  LOGFILE-EST-OUVERT    VALUE 'O'.
007000     88  LOGFILE-NON-OUVERTE   VALUE 'N'.
007100
007200*    COMPTEUR DE SEQUENCE DU JOURNAL (REMIS A PLAT PAR RUN)    *
007300 77  WS-QL-NEXT-ID             PIC 9(09)  COMP.
007400
007500*    ZONES DE TRAVAIL DATE/HEURE (REF AN2000 - FENETRAGE 50)    *
007600 01  WS-DATE-SYS               PIC 9(06).
007700 01  WS-DATE-SYS-R REDEFINES WS-DATE-SYS.
007800     05  WS-DS-AA              PIC 9(02).
007900     05  WS-DS-MM              PIC 9(02).
008000     05  WS-DS-JJ              PIC 9(02).
008100 01  WS-TIME-SYS               PIC 9(08).
008200 01  WS-TIME-SYS-R REDEFINES WS-TIME-SYS.
008300     05  WS-TS-HH              PIC 9(02).
008400     05  WS-TS-MN              PIC 9(02).
008500     05  WS-TS-SS              PIC 9(02).
008600     05  WS-TS-CT              PIC 9(02).
008700 01  WS-SIECLE                 PIC 9(02).
008800
008900*    ZONE DE TRAVAIL POUR LA TRONCATURE DU RESULTAT             *
009000 77  WS-RESULT-LEN-OK          PIC 9(04)  COMP.
009100
009200*    ZONES DE TRAVAIL POUR L'ANALYSE DES PARAMETRES (PARSE)      *
009300 01  WS-PARAMS-BUF             PIC X(2048).
009400 01  WS-PARAMS-BUF-R REDEFINES WS-PARAMS-BUF.
009500     05  WS-PARAMS-CAR OCCURS 2048 TIMES PIC X(01).
009600 77  WS-PARSE-I                PIC 9(04)  COMP.
009700 01  WS-PARSE-MODE             PIC X(01)  VALUE 'K'.
009800     88  WS-MODE-CLE           VALUE 'K'.
009900     88  WS-MODE-VAL           VALUE 'V'.
010000 01  WS-KEY-BUF                PIC X(32).
010100 77  WS-KEY-LEN                PIC 9(02)  COMP.
010200 01  WS-VAL-BUF                PIC X(64).
010300 77  WS-VAL-LEN                PIC 9(02)  COMP.
010400 01  WS-CUR-CHAR               PIC X(01).
010500
010600 COPY XQRYLOG.
010700*-----------------------------------------------------------*
010800 LINKAGE SECTION.
010900 01  LK-FUNCTION               PIC X(01).
011000     88  LK-FONCTION-ECRIT     VALUE 'E'.
011100     88  LK-FONCTION-FERME     VALUE 'F'.
011200 01  LK-TYPE                   PIC X(32).
011300 01  LK-USERNAME               PIC X(64).
011400 01  LK-PARAMS                 PIC X(2048).
011500 01  LK-PARAMS-LEN             PIC 9(04) COMP.
011600 01  LK-RESULT                 PIC X(4096).
011700 01  LK-RESULT-LEN             PIC 9(04) COMP.
011800 01  LK-ORIGIN                 PIC X(16).
011900 01  LK-DEST                   PIC X(16).
012000 01  LK-CR                     PIC 9(02).
012100 01  LK-RC                     PIC 9(02).
012200*-----------------------------------------------------------*
012300 PROCEDURE DIVISION USING LK-FUNCTION LK-TYPE LK-USERNAME
012400          LK-PARAMS LK-PARAMS-LEN LK-RESULT LK-RESULT-LEN
012500          LK-ORIGIN LK-DEST LK-CR LK-RC.
012600*=============================================================
012700 0000-AIGUILLAGE.
012800     MOVE ZERO TO LK-CR  LK-RC
012900
013000     EVALUATE TRUE
013100        WHEN LK-FONCTION-FERME
013200           PERFORM 0900-FERME-FICHIER THRU 0900-EXIT
013300        WHEN LK-FONCTION-ECRIT
013400           PERFORM 0100-PREMIER-APPEL THRU 0100-EXIT
013500           PERFORM 0200-ECRIT-ENREG THRU 0200-EXIT
013600        WHEN OTHER
013700           MOVE 90 TO LK-CR
013800           MOVE 01 TO LK-RC
013900     END-EVALUATE
014000
014100     GOBACK.
014200*-----------------------------------------------------------*
014300*    0100 - OUVERTURE DU FICHIER JOURNAL AU 1ER APPEL          *
014400 0100-PREMIER-APPEL.
014500     IF LOGFILE-NON-OUVERTE
014600        MOVE ZERO           TO WS-QL-NEXT-ID
014700        OPEN OUTPUT LOGFILE
014800        MOVE 'O'            TO LOGFILE-OUVERT
014900     END-IF.
015000 0100-EXIT.
015100     EXIT.
015200*-----------------------------------------------------------*
015300*    0200 - CONSTITUTION ET ECRITURE D'UNE LIGNE DE JOURNAL     *
015400 0200-ECRIT-ENREG.
015500     ADD 1 TO WS-QL-NEXT-ID
015600     MOVE WS-QL-NEXT-ID    TO QL-ID
015700     MOVE LK-TYPE          TO QL-TYPE
015800
015900     IF LK-USERNAME = SPACES
016000        MOVE QL-ANONYME    TO QL-USERNAME
016100     ELSE
016200        MOVE LK-USERNAME   TO QL-USERNAME
016300     END-IF
016400
016500     MOVE LK-PARAMS        TO QL-PARAMS
016600
016700     IF LK-ORIGIN = SPACES OR LK-DEST = SPACES
016800        PERFORM 0400-ANALYSE-PARAMS THRU 0400-EXIT
016900     END-IF
017000     MOVE LK-ORIGIN        TO QL-ORIGIN-COUNTRY
017100     MOVE LK-DEST          TO QL-DEST-COUNTRY
017200
017300     PERFORM 0300-TRONQUE-RESULTAT THRU 0300-EXIT
017400
017500     ACCEPT WS-DATE-SYS FROM DATE
017600     ACCEPT WS-TIME-SYS FROM TIME
017700     IF WS-DS-AA < 50
017800        MOVE 20 TO WS-SIECLE
017900     ELSE
018000        MOVE 19 TO WS-SIECLE
018100     END-IF
018200     MOVE WS-SIECLE        TO QL-CR-CCYY (1:2)
018300     MOVE WS-DS-AA         TO QL-CR-CCYY (3:2)
018400     MOVE WS-DS-MM         TO QL-CR-MM
018500     MOVE WS-DS-JJ         TO QL-CR-DD
018600     MOVE WS-TS-HH         TO QL-CR-HH
018700     MOVE WS-TS-MN         TO QL-CR-MN
018800     MOVE WS-TS-SS         TO QL-CR-SS
018900
019000     WRITE LOGFILE-REC FROM QL-RECORD.
019100 0200-EXIT.
019200     EXIT.
019300*-----------------------------------------------------------*
019400*    0300 - TRONCATURE DU RESULTAT SERIALISE A 4095 CAR +       *
019500*    POINTS DE SUSPENSION SI LE RESULTAT FOURNI DEPASSE 4096   *
019600 0300-TRONQUE-RESULTAT.
019700     IF LK-RESULT-LEN > 4096
019800        MOVE LK-RESULT (1:4095)  TO QL-RESULT (1:4095)
019900        MOVE '...'               TO QL-RESULT (4094:3)
020000     ELSE
020100        MOVE LK-RESULT           TO QL-RESULT
020200     END-IF.
020300 0300-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------*
020600*    0400 - ANALYSE DE LK-PARAMS (FORME OBJET JSON OU           *
020700*    CLE:VAL,CLE:VAL) POUR RETROUVER ORIGIN/FROM ET              *
020800*    DESTINATION/TO QUAND ILS NE SONT PAS DEJA RENSEIGNES        *
020900 0400-ANALYSE-PARAMS.
021000     MOVE LK-PARAMS            TO WS-PARAMS-BUF
021100     INSPECT WS-PARAMS-BUF CONVERTING
021200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021300        TO 'abcdefghijklmnopqrstuvwxyz'
021400     MOVE 'K'                  TO WS-PARSE-MODE
021500     MOVE SPACES               TO WS-KEY-BUF WS-VAL-BUF
021600     MOVE ZERO                 TO WS-KEY-LEN WS-VAL-LEN
021700
021800     PERFORM 0410-BALAYE-UN-CAR THRU 0410-EXIT
021900             VARYING WS-PARSE-I FROM 1 BY 1
022000             UNTIL WS-PARSE-I > LK-PARAMS-LEN
022100
022200     PERFORM 0420-TRAITE-PAIRE THRU 0420-EXIT.
022300 0400-EXIT.
022400     EXIT.
022500*-----------------------------------------------------------*
022600*    0410 - TRAITE UN CARACTERE DE LA CHAINE DE PARAMETRES      *
022700 0410-BALAYE-UN-CAR.
022800     MOVE WS-PARAMS-CAR (WS-PARSE-I) TO WS-CUR-CHAR
022900
023000     EVALUATE WS-CUR-CHAR
023100        WHEN '{'
023200        WHEN '}'
023300        WHEN '"'
023400        WHEN SPACE
023500           CONTINUE
023600        WHEN ':'
023700           MOVE 'V' TO WS-PARSE-MODE
023800        WHEN ','
023900           PERFORM 0420-TRAITE-PAIRE THRU 0420-EXIT
024000           MOVE 'K'            TO WS-PARSE-MODE
024100           MOVE SPACES         TO WS-KEY-BUF WS-VAL-BUF
024200           MOVE ZERO           TO WS-KEY-LEN WS-VAL-LEN
024300        WHEN OTHER
024400           IF WS-MODE-CLE
024500              IF WS-KEY-LEN < 32
024600                 ADD 1 TO WS-KEY-LEN
024700                 MOVE WS-CUR-CHAR TO WS-KEY-BUF (WS-KEY-LEN:1)
024800              END-IF
024900           ELSE
025000              IF WS-VAL-LEN < 64
025100                 ADD 1 TO WS-VAL-LEN
025200                 MOVE WS-CUR-CHAR TO WS-VAL-BUF (WS-VAL-LEN:1)
025300              END-IF
025400           END-IF
025500     END-EVALUATE.
025600 0410-EXIT.
025700     EXIT.
025800*-----------------------------------------------------------*
025900*    0420 - SI LA CLE COURANTE EST ORIGIN/FROM OU                *
026000*    DESTINATION/TO, RENSEIGNE LK-ORIGIN/LK-DEST S'ILS SONT      *
026100*    ENCORE BLANCS (ORIGIN/DESTINATION PRIMENT SUR FROM/TO)       *
026200 0420-TRAITE-PAIRE.
026300     IF WS-KEY-LEN = 6 AND WS-KEY-BUF (1:6) = 'origin'
026400        IF LK-ORIGIN = SPACES
026500           MOVE WS-VAL-BUF (1:WS-VAL-LEN) TO LK-ORIGIN
026600        END-IF
026700     END-IF
026800     IF WS-KEY-LEN = 4 AND WS-KEY-BUF (1:4) = 'from'
026900        IF LK-ORIGIN = SPACES
027000           MOVE WS-VAL-BUF (1:WS-VAL-LEN) TO LK-ORIGIN
027100        END-IF
027200     END-IF
027300     IF WS-KEY-LEN = 11 AND WS-KEY-BUF (1:11) = 'destination'
027400        IF LK-DEST = SPACES
027500           MOVE WS-VAL-BUF (1:WS-VAL-LEN) TO LK-DEST
027600        END-IF
027700     END-IF
027800     IF WS-KEY-LEN = 2 AND WS-KEY-BUF (1:2) = 'to'
027900        IF LK-DEST = SPACES
028000           MOVE WS-VAL-BUF (1:WS-VAL-LEN) TO LK-DEST
028100        END-IF
028200     END-IF.
028300 0420-EXIT.
028400     EXIT.
028500*-----------------------------------------------------------*
028600*    0900 - FERMETURE DU FICHIER JOURNAL EN FIN DE CHAINE        *
028700 0900-FERME-FICHIER.
028800     IF LOGFILE-EST-OUVERT
028900        CLOSE LOGFILE
029000        MOVE 'N' TO LOGFILE-OUVERT
029100     END-IF.
029200 0900-EXIT.
029300     EXIT.
