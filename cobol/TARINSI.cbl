000100*****************************************************************
000200* PROGRAMME TARINSI                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE PROGRAMME CALCULE, POUR CHAQUE PAYS DEMANDE EN ENTREE,      *
000600* UNE SYNTHESE COMMERCIALE A PARTIR DE LA TABLE DES TAUX DE      *
000700* DOUANE : TAUX MOYEN A L'IMPORTATION ET A L'EXPORTATION, TOP 5  *
000800* DES CATEGORIES DE PRODUIT LES PLUS SIGNIFICATIVES DANS CHAQUE  *
000900* SENS, ET TOP 5 DES PAYS PARTENAIRES LES PLUS PRESENTS DANS LES *
001000* DEUX SENS CONFONDUS.  AUCUNE ALIMENTATION DU JOURNAL DES       *
001100* CONSULTATIONS N'EST FAITE PAR CE PROGRAMME.                    *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    TARINSI.
001500 AUTHOR.        B PARDINI.
001600 INSTALLATION.  EFI.TST.PGM.
001700 DATE-WRITTEN.  17/09/1987.
001800 DATE-COMPILED.
001900 SECURITY.      NON CONFIDENTIEL.
002000*-----------------------------------------------------------*
002100*                  JOURNAL DES MODIFICATIONS                *
002200*-----------------------------------------------------------*
002300* 17/09/87 BPARDI  CREATION - SYNTHESE PAYS IMPORT/EXPORT    *
002400* 02/07/89 BPARDI  AJOUT DU RAPPORT DE SYNTHESE EDITE         *
002500* 19/02/91 JLEFEBV REQ DOU-0033 CONTROLE EXISTENCE DU PAYS   *
002600*                  AVANT CALCUL DE LA SYNTHESE               *
002700* 08/08/95 JLEFEBV REQ DOU-0073 PLAFOND DES JEUX IMPORT/     *
002800*                  EXPORT A 999 LIGNES CHACUN                *
002900* 06/06/03 DCOLIN  AJOUT DU TOP 5 PAYS PARTENAIRES           *
003000*                  (CUMUL IMPORT+EXPORT PAR PAYS)             *
003100* 30/10/06 DCOLIN  REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE  *
003200* 21/03/15 SFABRE  REVUE ANNUELLE - AUCUNE ANOMALIE RELEVEE  *
003300* 09/09/18 LROPITA REQ DOU-0402 REFONTE DU SOCLE TARIFAIRE   *
003400*                  INTERNATIONAL                             *
003500* 14/02/19 LROPITA ANOMALIE DOU-0415 - TOP 5 PRODUITS/        *
003600*                  PARTENAIRES : UN PAYS AYANT MOINS DE 5     *
003700*                  CATEGORIES (OU PARTENAIRES) DISTINCTS      *
003800*                  RESORTAIT DES LIGNES EN DOUBLE AU LIEU DE  *
003900*                  LAISSER LES RANGS VACANTS (BOUCLE BORNEE   *
004000*                  SUR LE TOTAL DE GROUPES AU LIEU DU NOMBRE  *
004100*                  RESTANT A CLASSER). AJOUT DE W-CAT-RESTANT *
004200*                  ET W-PTR-RESTANT, DECREMENTES A CHAQUE     *
004300*                  SORTIE DE RANG                             *
004400* 22/11/19 LROPITA ANOMALIE DOU-0429 - EN CAS D'EGALITE A ZERO *
004500*                  ENTRE PLUSIEURS CATEGORIES (OU PARTENAIRES)*
004600*                  LE GROUPE DEJA SORTI AU RANG PRECEDENT      *
004700*                  ETAIT RESELECTIONNE AU LIEU DU GROUPE       *
004800*                  SUIVANT (0339/0359 REPRENAIENT LE PREMIER   *
004900*                  INDICE A SIGNIFICANCE/FORCE NULLE, DEJA      *
005000*                  SORTI OU NON). REMPLACEMENT DE LA REMISE A  *
005100*                  ZERO DU SCORE PAR UN INDICATEUR DEDIE        *
005200*                  W-CAT-RANGE / W-PTR-RANGE, POSE A 'O' EN     *
005300*                  0338/0358 ET TESTE EN 0339/0359, CAR LE      *
005400*                  SCORE NUL EST UNE VALEUR LICITE POUR UN      *
005500*                  GROUPE NON ENCORE CLASSE                     *
005600*-----------------------------------------------------------*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT INQFILE  ASSIGN TO TARINSIN
006400             ORGANIZATION LINE SEQUENTIAL
006500             FILE STATUS IS INQFILE-FS.
006600     SELECT CTYMSTIN ASSIGN TO CTYMSTIN
006700             ORGANIZATION LINE SEQUENTIAL
006800             FILE STATUS IS CTYMSTIN-FS.
006900     SELECT PRCMSTIN ASSIGN TO PRCMSTIN
007000             ORGANIZATION LINE SEQUENTIAL
007100             FILE STATUS IS PRCMSTIN-FS.
007200     SELECT RESFILE  ASSIGN TO TARINSOU
007300             ORGANIZATION LINE SEQUENTIAL
007400             FILE STATUS IS RESFILE-FS.
007500     SELECT REPFILE  ASSIGN TO TARINSRP
007600             ORGANIZATION LINE SEQUENTIAL
007700             FILE STATUS IS REPFILE-FS.
007800*-----------------------------------------------------------*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  INQFILE.
008200 01  INQFILE-REC                PIC X(13).
008300 FD  CTYMSTIN.
008400 01  CTYMSTIN-REC               PIC X(80).
008500 FD  PRCMSTIN.
008600 01  PRCMSTIN-REC               PIC X(205).
008700 FD  RESFILE.
008800 01  RESFILE-REC                PIC X(2678).
008900 FD  REPFILE.
009000 01  REPFILE-REC                PIC X(133).
009100*-----------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
009400 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
009500-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
009600-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
009700
009800 01  VERSION PIC X(23) VALUE 'TARINSI  01 DU 09/09/18'.
009900
010000 01  INQFILE-FS                 PIC X(02).
010100 01  CTYMSTIN-FS                PIC X(02).
010200 01  PRCMSTIN-FS                PIC X(02).
010300 01  RESFILE-FS                 PIC X(02).
010400 01  REPFILE-FS                 PIC X(02).
010500
010600*    COMPTEURS ET INDICATEURS DE PARCOURS                       *
010700 77  W-NB-DEMANDES               PIC 9(06)  COMP.
010800 77  W-NB-ANOMALIES              PIC 9(06)  COMP.
010900 77  W-LIGNE                     PIC 9(04)  COMP.
011000 77  W-PAGE                      PIC 9(04)  COMP.
011100 77  W-RANG                      PIC 9(02)  COMP.
011200 77  W-IND                       PIC 9(06)  COMP.
011300 01  W-SENS-COURANT              PIC X(01).
011400     88  W-SENS-IMPORT           VALUE 'I'.
011500     88  W-SENS-EXPORT           VALUE 'E'.
011600
011700     COPY XTAINSI.
011800     COPY XCOUNTR.
011900     COPY XPRDCAT.
012000     COPY XRTIFC.
012100
012200*    JEU DES TAUX OU LE PAYS DEMANDE EST DESTINATION (IMPORT)    *
012300 01  W-IMP-SET-NB                PIC 9(06)  COMP VALUE ZERO.
012400 01  W-IMP-SET.
012500     05  W-IMP-ENTRY OCCURS 1 TO 999 TIMES
012600             DEPENDING ON W-IMP-SET-NB
012700             INDEXED BY W-IMP-IDX.
012800         10  W-IMP-PARTNER       PIC X(03).
012900         10  W-IMP-PRODCAT       PIC X(64).
013000         10  W-IMP-RATE          PIC S9(04)V9(04).
013100         10  FILLER              PIC X(04).
013200*    JEU DES TAUX OU LE PAYS DEMANDE EST ORIGINE (EXPORT)        *
013300 01  W-EXP-SET-NB                PIC 9(06)  COMP VALUE ZERO.
013400 01  W-EXP-SET.
013500     05  W-EXP-ENTRY OCCURS 1 TO 999 TIMES
013600             DEPENDING ON W-EXP-SET-NB
013700             INDEXED BY W-EXP-IDX.
013800         10  W-EXP-PARTNER       PIC X(03).
013900         10  W-EXP-PRODCAT       PIC X(64).
014000         10  W-EXP-RATE          PIC S9(04)V9(04).
014100         10  FILLER              PIC X(04).
014200
014300*    TABLE DE REGROUPEMENT PAR CATEGORIE - REUTILISEE POUR LE     *
014400*    SENS IMPORT PUIS LE SENS EXPORT (REMISE A ZERO ENTRE LES     *
014500*    DEUX PASSAGES PAR 0330-TOP-PRODUITS)                         *
014600 01  W-CAT-GRP-NB                PIC 9(04)  COMP VALUE ZERO.
014700 01  W-CAT-GROUPS.
014800     05  W-CAT-GRP-ENTRY OCCURS 1 TO 500 TIMES
014900             DEPENDING ON W-CAT-GRP-NB
015000             INDEXED BY W-CAT-IDX.
015100         10  W-CAT-CODE          PIC X(64).
015200         10  W-CAT-COUNT         PIC 9(06)  COMP.
015300         10  W-CAT-SUM-RATE      PIC S9(09)V9(04).
015400         10  W-CAT-AVG-RATE      PIC S9(04)V9(04).
015500         10  W-CAT-SIGNIF        PIC S9(14)V9(04).
015600         10  W-CAT-RANGE         PIC X(01)  VALUE 'N'.
015700             88  W-CAT-EST-RANGE VALUE 'O'.
015800             88  W-CAT-NON-RANGE VALUE 'N'.
015900         10  FILLER              PIC X(03).
016000
016100*    TABLE DE REGROUPEMENT PAR PAYS PARTENAIRE - CUMUL DES DEUX   *
016200*    SENS (IMPORT ET EXPORT) SUR LE MEME PAYS PARTENAIRE          *
016300 01  W-PTR-GRP-NB                PIC 9(04)  COMP VALUE ZERO.
016400 01  W-PTR-GROUPS.
016500     05  W-PTR-GRP-ENTRY OCCURS 1 TO 300 TIMES
016600             DEPENDING ON W-PTR-GRP-NB
016700             INDEXED BY W-PTR-IDX.
016800         10  W-PTR-CODE          PIC X(03).
016900         10  W-PTR-COUNT         PIC 9(06)  COMP.
017000         10  W-PTR-STRENGTH      PIC S9(14).
017100         10  W-PTR-RANGE         PIC X(01)  VALUE 'N'.
017200             88  W-PTR-EST-RANGE VALUE 'O'.
017300             88  W-PTR-NON-RANGE VALUE 'N'.
017400         10  FILLER              PIC X(03).
017500
017600 01  W-SUM-RATE                  PIC S9(09)V9(04).
017700 01  W-GRP-MEILL-SIGNIF          PIC S9(14)V9(04).
017800 01  W-GRP-MEILL-IDX             PIC 9(04)  COMP.
017900*    NB DE GROUPES RESTANT A CLASSER (ANOMALIE DOU-0415 : LA      *
018000*    MISE A ZERO DE LA SIGNIFICANCE/FORCE POUR MARQUER UN GROUPE  *
018100*    DEJA SORTI SE CONFOND AVEC UN GROUPE DONT LA VRAIE VALEUR    *
018200*    EST ZERO - ON BORNE DESORMAIS LA BOUCLE SUR UN COMPTEUR      *
018300*    DECREMENTE, PAS SUR LE NOMBRE TOTAL DE GROUPES CONSTITUES)   *
018400 01  W-CAT-RESTANT               PIC 9(04)  COMP.
018500 01  W-PTR-RESTANT               PIC 9(04)  COMP.
018600
018700*    LIGNES D'EDITION DU RAPPORT DE SYNTHESE                      *
018800 01  W-ENTETE-1.
018900     05  FILLER                 PIC X(41) VALUE SPACES.
019000     05  FILLER                 PIC X(50) VALUE
019100             'RAPPORT DE SYNTHESE COMMERCIALE PAR PAYS'.
019200     05  FILLER                 PIC X(42) VALUE SPACES.
019300 01  W-ENTETE-1-R REDEFINES W-ENTETE-1.
019400     05  FILLER                 PIC X(133).
019500 01  W-LIGNE-PAYS.
019600     05  FILLER                 PIC X(07) VALUE 'PAYS : '.
019700     05  LP-CODE                PIC X(03).
019800     05  FILLER                 PIC X(02) VALUE SPACES.
019900     05  LP-NOM                 PIC X(30).
020000     05  FILLER                 PIC X(10) VALUE 'IMPORT : '.
020100     05  LP-TX-IMPORT           PIC ZZZ9.9999.
020200     05  FILLER                 PIC X(10) VALUE 'EXPORT : '.
020300     05  LP-TX-EXPORT           PIC ZZZ9.9999.
020400     05  FILLER                 PIC X(53) VALUE SPACES.
020500 01  W-LIGNE-PAYS-R REDEFINES W-LIGNE-PAYS.
020600     05  FILLER                 PIC X(133).
020700 01  W-ENTETE-SECTION.
020800     05  FILLER                 PIC X(04) VALUE SPACES.
020900     05  ES-TITRE               PIC X(55).
021000     05  FILLER                 PIC X(74) VALUE SPACES.
021100 01  W-LIGNE-RANG-PRODUIT.
021200     05  FILLER                 PIC X(02) VALUE SPACES.
021300     05  LRP-RANG               PIC 9.
021400     05  FILLER                 PIC X(02) VALUE SPACES.
021500     05  LRP-CODE               PIC X(20).
021600     05  FILLER                 PIC X(01) VALUE SPACES.
021700     05  LRP-NOM                PIC X(30).
021800     05  FILLER                 PIC X(01) VALUE SPACES.
021900     05  LRP-TAUX               PIC ZZZ9.9999.
022000     05  FILLER                 PIC X(01) VALUE SPACES.
022100     05  LRP-SIGNIF             PIC ZZZZZZZZZZZZZ9.9999.
022200     05  FILLER                 PIC X(47) VALUE SPACES.
022300 01  W-LIGNE-RANG-PRODUIT-R REDEFINES W-LIGNE-RANG-PRODUIT.
022400     05  FILLER                 PIC X(133).
022500 01  W-LIGNE-RANG-PARTENAIRE.
022600     05  FILLER                 PIC X(02) VALUE SPACES.
022700     05  LRQ-RANG               PIC 9.
022800     05  FILLER                 PIC X(02) VALUE SPACES.
022900     05  LRQ-CODE               PIC X(03).
023000     05  FILLER                 PIC X(01) VALUE SPACES.
023100     05  LRQ-NOM                PIC X(30).
023200     05  FILLER                 PIC X(01) VALUE SPACES.
023300     05  LRQ-FORCE              PIC ZZZZZZZZZZZZZ9.
023400     05  FILLER                 PIC X(79) VALUE SPACES.
023500*-----------------------------------------------------------*
023600 PROCEDURE DIVISION.
023700*=============================================================
023800 0000-TRAITEMENT-PRINCIPAL.
023900     PERFORM 0100-OUVERTURE THRU 0100-EXIT
024000     PERFORM 0200-CHARGE-MASTERS THRU 0200-EXIT
024100     MOVE ZERO TO W-NB-DEMANDES W-NB-ANOMALIES
024200     MOVE 1    TO W-PAGE
024300     MOVE 99   TO W-LIGNE
024400
024500     READ INQFILE INTO INQ-TRANSACTION
024600         AT END MOVE '10' TO INQFILE-FS
024700     END-READ
024800
024900     PERFORM 0300-TRAITE-UNE-DEMANDE THRU 0300-EXIT
025000             UNTIL INQFILE-FS = '10'
025100
025200     CLOSE INQFILE RESFILE REPFILE
025300     GOBACK.
025400*-----------------------------------------------------------*
025500*    0100 - OUVERTURE DES FICHIERS ET EDITION DE L'ENTETE         *
025600 0100-OUVERTURE.
025700     OPEN INPUT  INQFILE  CTYMSTIN  PRCMSTIN
025800     OPEN OUTPUT RESFILE  REPFILE
025900
026000     WRITE REPFILE-REC FROM W-ENTETE-1-R.
026100 0100-EXIT.
026200     EXIT.
026300*-----------------------------------------------------------*
026400*    0200 - CHARGEMENT EN TABLE DES MASTERS PAYS ET CATEGORIE     *
026500 0200-CHARGE-MASTERS.
026600     MOVE ZERO TO CTY-TAB-NB PRC-TAB-NB
026700
026800     READ CTYMSTIN INTO CTY-REC-IN
026900         AT END MOVE '10' TO CTYMSTIN-FS
027000     END-READ
027100     PERFORM 0210-CHARGE-UN-PAYS THRU 0210-EXIT
027200             UNTIL CTYMSTIN-FS = '10'
027300     CLOSE CTYMSTIN
027400     SET CTY-TAB-EST-CHARGEE TO TRUE
027500
027600     READ PRCMSTIN INTO PRC-REC-IN
027700         AT END MOVE '10' TO PRCMSTIN-FS
027800     END-READ
027900     PERFORM 0220-CHARGE-UNE-CATEGORIE THRU 0220-EXIT
028000             UNTIL PRCMSTIN-FS = '10'
028100     CLOSE PRCMSTIN
028200     SET PRC-TAB-EST-CHARGEE TO TRUE.
028300 0200-EXIT.
028400     EXIT.
028500*-----------------------------------------------------------*
028600 0210-CHARGE-UN-PAYS.
028700     ADD 1 TO CTY-TAB-NB
028800     MOVE CTY-IN-ID     TO CTY-ID   (CTY-TAB-NB)
028900     MOVE CTY-IN-CODE   TO CTY-CODE (CTY-TAB-NB)
029000     MOVE CTY-IN-NAME   TO CTY-NAME (CTY-TAB-NB)
029100
029200     READ CTYMSTIN INTO CTY-REC-IN
029300         AT END MOVE '10' TO CTYMSTIN-FS
029400     END-READ.
029500 0210-EXIT.
029600     EXIT.
029700*-----------------------------------------------------------*
029800 0220-CHARGE-UNE-CATEGORIE.
029900     ADD 1 TO PRC-TAB-NB
030000     MOVE PRC-IN-ID     TO PRC-ID   (PRC-TAB-NB)
030100     MOVE PRC-IN-CODE   TO PRC-CODE (PRC-TAB-NB)
030200     MOVE PRC-IN-NAME   TO PRC-NAME (PRC-TAB-NB)
030300
030400     READ PRCMSTIN INTO PRC-REC-IN
030500         AT END MOVE '10' TO PRCMSTIN-FS
030600     END-READ.
030700 0220-EXIT.
030800     EXIT.
030900*-----------------------------------------------------------*
031000*    0300 - TRAITEMENT D'UNE DEMANDE DE SYNTHESE PAYS             *
031100 0300-TRAITE-UNE-DEMANDE.
031200     ADD 1 TO W-NB-DEMANDES
031300     MOVE ZERO   TO CAL-CR CAL-RC
031400     INITIALIZE TIN-RESULT
031500
031600     PERFORM 0310-VERIFIE-PAYS THRU 0310-EXIT
031700
031800     IF CAL-CR NOT > ZERO
031900        MOVE INQ-COUNTRY-CODE  TO TI-COUNTRY-CODE
032000        MOVE CTY-NAME (CTY-IDX) TO TI-COUNTRY-NAME
032100
032200        PERFORM 0320-CONSTRUIT-JEUX THRU 0320-EXIT
032300        PERFORM 0330-TOP-PRODUITS-IMPORT THRU 0330-EXIT
032400        PERFORM 0340-TOP-PRODUITS-EXPORT THRU 0340-EXIT
032500        PERFORM 0350-TOP-PARTENAIRES THRU 0350-EXIT
032600        PERFORM 0360-CALCULE-MOYENNES THRU 0360-EXIT
032700        PERFORM 0370-ECRIT-RESULTATS THRU 0370-EXIT
032800     ELSE
032900        ADD 1 TO W-NB-ANOMALIES
033000     END-IF
033100
033200     READ INQFILE INTO INQ-TRANSACTION
033300         AT END MOVE '10' TO INQFILE-FS
033400     END-READ.
033500 0300-EXIT.
033600     EXIT.
033700*-----------------------------------------------------------*
033800*    0310 - CONTROLE D'EXISTENCE DU PAYS DEMANDE                  *
033900 0310-VERIFIE-PAYS.
034000     IF INQ-COUNTRY-CODE = SPACES
034100        MOVE 12 TO CAL-CR  MOVE 01 TO CAL-RC
034200        GO TO 0310-EXIT
034300     END-IF
034400
034500     SEARCH ALL CTY-ENTRY
034600        AT END
034700           MOVE 20 TO CAL-CR  MOVE 01 TO CAL-RC
034800        WHEN CTY-CODE (CTY-IDX) = INQ-COUNTRY-CODE
034900           CONTINUE
035000     END-SEARCH.
035100 0310-EXIT.
035200     EXIT.
035300*-----------------------------------------------------------*
035400*    0320 - CONSTITUTION DES JEUX IMPORT (DEST=PAYS) ET           *
035500*    EXPORT (ORIGINE=PAYS) PAR APPEL DE TARRATE EN MODE SCAN      *
035600 0320-CONSTRUIT-JEUX.
035700     MOVE 'D'               TO CAL-MODE
035800     MOVE SPACES             TO CAL-ORIGIN
035900     MOVE INQ-COUNTRY-CODE   TO CAL-DEST
036000     MOVE SPACES             TO CAL-PRODCAT
036100     MOVE ZERO               TO CAL-DATE CAL-RES-NB
036200
036300     CALL 'TARRATE' USING CAL-FILTER CAL-MATCH CAL-RES-NB
036400                           CAL-RESULTS CAL-CR CAL-RC
036500     ON EXCEPTION
036600        MOVE 90 TO CAL-CR  MOVE 02 TO CAL-RC
036700     END-CALL
036800
036900     MOVE CAL-RES-NB TO W-IMP-SET-NB
037000     PERFORM 0325-COPIE-JEU-IMPORT THRU 0325-EXIT
037100             VARYING W-IND FROM 1 BY 1
037200             UNTIL W-IND > CAL-RES-NB
037300
037400     MOVE 'O'               TO CAL-MODE
037500     MOVE INQ-COUNTRY-CODE   TO CAL-ORIGIN
037600     MOVE SPACES             TO CAL-DEST
037700     MOVE SPACES             TO CAL-PRODCAT
037800     MOVE ZERO               TO CAL-DATE CAL-RES-NB
037900
038000     CALL 'TARRATE' USING CAL-FILTER CAL-MATCH CAL-RES-NB
038100                           CAL-RESULTS CAL-CR CAL-RC
038200     ON EXCEPTION
038300        MOVE 90 TO CAL-CR  MOVE 02 TO CAL-RC
038400     END-CALL
038500
038600     MOVE CAL-RES-NB TO W-EXP-SET-NB
038700     PERFORM 0326-COPIE-JEU-EXPORT THRU 0326-EXIT
038800             VARYING W-IND FROM 1 BY 1
038900             UNTIL W-IND > CAL-RES-NB
039000
039100     MOVE ZERO TO CAL-CR CAL-RC.
039200 0320-EXIT.
039300     EXIT.
039400*-----------------------------------------------------------*
039500 0325-COPIE-JEU-IMPORT.
039600     MOVE CAL-RES-ORIGIN-CODE  (W-IND) TO W-IMP-PARTNER (W-IND)
039700     MOVE CAL-RES-PRODCAT-CODE (W-IND) TO W-IMP-PRODCAT (W-IND)
039800     MOVE CAL-RES-BASE-RATE    (W-IND) TO W-IMP-RATE    (W-IND).
039900 0325-EXIT.
040000     EXIT.
040100*-----------------------------------------------------------*
040200 0326-COPIE-JEU-EXPORT.
040300     MOVE CAL-RES-DEST-CODE    (W-IND) TO W-EXP-PARTNER (W-IND)
040400     MOVE CAL-RES-PRODCAT-CODE (W-IND) TO W-EXP-PRODCAT (W-IND)
040500     MOVE CAL-RES-BASE-RATE    (W-IND) TO W-EXP-RATE    (W-IND).
040600 0326-EXIT.
040700     EXIT.
040800*-----------------------------------------------------------*
040900*    0330 - TOP 5 CATEGORIES DU JEU IMPORT PAR SIGNIFICANCE       *
041000 0330-TOP-PRODUITS-IMPORT.
041100     MOVE ZERO TO W-CAT-GRP-NB
041200
041300     PERFORM 0332-GROUPE-LIGNE-IMPORT THRU 0332-EXIT
041400             VARYING W-IND FROM 1 BY 1
041500             UNTIL W-IND > W-IMP-SET-NB
041600
041700     PERFORM 0336-CALCULE-SIGNIF-GROUPES THRU 0336-EXIT
041800
041900     MOVE 'I' TO W-SENS-COURANT
042000     MOVE ZERO TO W-RANG
042100     MOVE W-CAT-GRP-NB TO W-CAT-RESTANT
042200     PERFORM 0338-EXTRAIT-TOP5-PRODUIT THRU 0338-EXIT
042300             VARYING W-RANG FROM 1 BY 1
042400             UNTIL W-RANG > 5 OR W-CAT-RESTANT = ZERO.
042500 0330-EXIT.
042600     EXIT.
042700*-----------------------------------------------------------*
042800 0332-GROUPE-LIGNE-IMPORT.
042900     PERFORM 0334-CHERCHE-GROUPE-CAT THRU 0334-EXIT
043000
043100     ADD 1 TO W-CAT-COUNT (W-CAT-IDX)
043200     ADD W-IMP-RATE (W-IND) TO W-CAT-SUM-RATE (W-CAT-IDX).
043300 0332-EXIT.
043400     EXIT.
043500*-----------------------------------------------------------*
043600*    0334 - RECHERCHE/CREATION DU GROUPE CATEGORIE COURANT        *
043700*    (JEU IMPORT DANS W-IMP-PRODCAT, UTILISE AUSSI PAR 0342)      *
043800 0334-CHERCHE-GROUPE-CAT.
043900     SET W-CAT-IDX TO 1
044000     SEARCH W-CAT-GRP-ENTRY
044100        AT END
044200           ADD 1 TO W-CAT-GRP-NB
044300           SET W-CAT-IDX TO W-CAT-GRP-NB
044400           MOVE W-IMP-PRODCAT (W-IND) TO W-CAT-CODE (W-CAT-IDX)
044500           MOVE ZERO TO W-CAT-COUNT (W-CAT-IDX)
044600                        W-CAT-SUM-RATE (W-CAT-IDX)
044700           MOVE 'N' TO W-CAT-RANGE (W-CAT-IDX)
044800        WHEN W-CAT-CODE (W-CAT-IDX) = W-IMP-PRODCAT (W-IND)
044900           CONTINUE
045000     END-SEARCH.
045100 0334-EXIT.
045200     EXIT.
045300*-----------------------------------------------------------*
045400*    0336 - CALCUL DU TAUX MOYEN ET DE LA SIGNIFICANCE PAR        *
045500*    GROUPE CATEGORIE CONSTITUE                                   *
045600 0336-CALCULE-SIGNIF-GROUPES.
045700     PERFORM 0337-CALCULE-UN-GROUPE THRU 0337-EXIT
045800             VARYING W-CAT-IDX FROM 1 BY 1
045900             UNTIL W-CAT-IDX > W-CAT-GRP-NB.
046000 0336-EXIT.
046100     EXIT.
046200*-----------------------------------------------------------*
046300 0337-CALCULE-UN-GROUPE.
046400     IF W-CAT-COUNT (W-CAT-IDX) > ZERO
046500        COMPUTE W-CAT-AVG-RATE (W-CAT-IDX) ROUNDED =
046600                W-CAT-SUM-RATE (W-CAT-IDX) / W-CAT-COUNT (W-CAT-IDX)
046700        COMPUTE W-CAT-SIGNIF (W-CAT-IDX) ROUNDED =
046800                W-CAT-AVG-RATE (W-CAT-IDX) * W-CAT-COUNT (W-CAT-IDX)
046900                        * 5000000
047000     END-IF.
047100 0337-EXIT.
047200     EXIT.
047300*-----------------------------------------------------------*
047400*    0338 - EXTRACTION DU GROUPE CATEGORIE NON ENCORE CLASSE      *
047500*    DE PLUS FORTE SIGNIFICANCE (TRI PAR SELECTION SUCCESSIVE)    *
047600*    INDICATEUR DE RANG : APPELANT 0330 (IMPORT) OU 0340 (EXPORT) *
047700*    SELON LA TABLE DE DESTINATION COURANTE TI-TOP-IMPORTS/       *
047800*    TI-TOP-EXPORTS, REPEREE PAR W-SENS-COURANT                   *
047900 0338-EXTRAIT-TOP5-PRODUIT.
048000     MOVE ZERO TO W-GRP-MEILL-SIGNIF W-GRP-MEILL-IDX
048100
048200     PERFORM 0339-TESTE-GROUPE-PRODUIT THRU 0339-EXIT
048300             VARYING W-CAT-IDX FROM 1 BY 1
048400             UNTIL W-CAT-IDX > W-CAT-GRP-NB
048500
048600     IF W-GRP-MEILL-IDX = ZERO
048700        GO TO 0338-EXIT
048800     END-IF
048900
049000     EVALUATE W-SENS-COURANT
049100        WHEN 'I'
049200           MOVE W-CAT-CODE (W-GRP-MEILL-IDX)   TO TII-CODE (W-RANG)
049300           MOVE W-CAT-AVG-RATE (W-GRP-MEILL-IDX)
049400                                           TO TII-AVG-RATE (W-RANG)
049500           MOVE W-CAT-SIGNIF (W-GRP-MEILL-IDX)
049600                                       TO TII-SIGNIFICANCE (W-RANG)
049700           SET PRC-IDX TO 1
049800           SEARCH PRC-ENTRY
049900              AT END MOVE SPACES TO TII-NAME (W-RANG)
050000              WHEN PRC-CODE (PRC-IDX) = W-CAT-CODE (W-GRP-MEILL-IDX)
050100                 MOVE PRC-NAME (PRC-IDX) TO TII-NAME (W-RANG)
050200           END-SEARCH
050300        WHEN 'E'
050400           MOVE W-CAT-CODE (W-GRP-MEILL-IDX)   TO TIE-CODE (W-RANG)
050500           MOVE W-CAT-AVG-RATE (W-GRP-MEILL-IDX)
050600                                           TO TIE-AVG-RATE (W-RANG)
050700           MOVE W-CAT-SIGNIF (W-GRP-MEILL-IDX)
050800                                       TO TIE-SIGNIFICANCE (W-RANG)
050900           SET PRC-IDX TO 1
051000           SEARCH PRC-ENTRY
051100              AT END MOVE SPACES TO TIE-NAME (W-RANG)
051200              WHEN PRC-CODE (PRC-IDX) = W-CAT-CODE (W-GRP-MEILL-IDX)
051300                 MOVE PRC-NAME (PRC-IDX) TO TIE-NAME (W-RANG)
051400           END-SEARCH
051500     END-EVALUATE
051600
051700     MOVE 'O' TO W-CAT-RANGE (W-GRP-MEILL-IDX)
051800     SUBTRACT 1 FROM W-CAT-RESTANT.
051900 0338-EXIT.
052000     EXIT.
052100*-----------------------------------------------------------*
052200 0339-TESTE-GROUPE-PRODUIT.
052300     IF W-CAT-NON-RANGE (W-CAT-IDX) AND
052400        (W-CAT-SIGNIF (W-CAT-IDX) > W-GRP-MEILL-SIGNIF OR
052500         W-GRP-MEILL-IDX = ZERO)
052600        MOVE W-CAT-SIGNIF (W-CAT-IDX) TO W-GRP-MEILL-SIGNIF
052700        MOVE W-CAT-IDX                TO W-GRP-MEILL-IDX
052800     END-IF.
052900 0339-EXIT.
053000     EXIT.
053100*-----------------------------------------------------------*
053200*    0340 - TOP 5 CATEGORIES DU JEU EXPORT PAR SIGNIFICANCE       *
053300 0340-TOP-PRODUITS-EXPORT.
053400     MOVE ZERO TO W-CAT-GRP-NB
053500
053600     PERFORM 0342-GROUPE-LIGNE-EXPORT THRU 0342-EXIT
053700             VARYING W-IND FROM 1 BY 1
053800             UNTIL W-IND > W-EXP-SET-NB
053900
054000     PERFORM 0336-CALCULE-SIGNIF-GROUPES THRU 0336-EXIT
054100
054200     MOVE 'E' TO W-SENS-COURANT
054300     MOVE ZERO TO W-RANG
054400     MOVE W-CAT-GRP-NB TO W-CAT-RESTANT
054500     PERFORM 0338-EXTRAIT-TOP5-PRODUIT THRU 0338-EXIT
054600             VARYING W-RANG FROM 1 BY 1
054700             UNTIL W-RANG > 5 OR W-CAT-RESTANT = ZERO.
054800 0340-EXIT.
054900     EXIT.
055000*-----------------------------------------------------------*
055100 0342-GROUPE-LIGNE-EXPORT.
055200     SET W-CAT-IDX TO 1
055300     SEARCH W-CAT-GRP-ENTRY
055400        AT END
055500           ADD 1 TO W-CAT-GRP-NB
055600           SET W-CAT-IDX TO W-CAT-GRP-NB
055700           MOVE W-EXP-PRODCAT (W-IND) TO W-CAT-CODE (W-CAT-IDX)
055800           MOVE ZERO TO W-CAT-COUNT (W-CAT-IDX)
055900                        W-CAT-SUM-RATE (W-CAT-IDX)
056000           MOVE 'N' TO W-CAT-RANGE (W-CAT-IDX)
056100        WHEN W-CAT-CODE (W-CAT-IDX) = W-EXP-PRODCAT (W-IND)
056200           CONTINUE
056300     END-SEARCH
056400
056500     ADD 1 TO W-CAT-COUNT (W-CAT-IDX)
056600     ADD W-EXP-RATE (W-IND) TO W-CAT-SUM-RATE (W-CAT-IDX).
056700 0342-EXIT.
056800     EXIT.
056900*-----------------------------------------------------------*
057000*    0350 - TOP 5 PAYS PARTENAIRES, CUMUL DES DEUX SENS           *
057100 0350-TOP-PARTENAIRES.
057200     MOVE ZERO TO W-PTR-GRP-NB
057300
057400     PERFORM 0352-CUMULE-PARTENAIRE-IMPORT THRU 0352-EXIT
057500             VARYING W-IND FROM 1 BY 1
057600             UNTIL W-IND > W-IMP-SET-NB
057700
057800     PERFORM 0354-CUMULE-PARTENAIRE-EXPORT THRU 0354-EXIT
057900             VARYING W-IND FROM 1 BY 1
058000             UNTIL W-IND > W-EXP-SET-NB
058100
058200     PERFORM 0356-CALCULE-FORCE-PARTENAIRES THRU 0356-EXIT
058300             VARYING W-PTR-IDX FROM 1 BY 1
058400             UNTIL W-PTR-IDX > W-PTR-GRP-NB
058500
058600     MOVE ZERO TO W-RANG
058700     MOVE W-PTR-GRP-NB TO W-PTR-RESTANT
058800     PERFORM 0358-EXTRAIT-TOP5-PARTENAIRE THRU 0358-EXIT
058900             VARYING W-RANG FROM 1 BY 1
059000             UNTIL W-RANG > 5 OR W-PTR-RESTANT = ZERO.
059100 0350-EXIT.
059200     EXIT.
059300*-----------------------------------------------------------*
059400 0352-CUMULE-PARTENAIRE-IMPORT.
059500     PERFORM 0353-CHERCHE-GROUPE-PARTENAIRE THRU 0353-EXIT
059600     ADD 1 TO W-PTR-COUNT (W-PTR-IDX).
059700 0352-EXIT.
059800     EXIT.
059900*-----------------------------------------------------------*
060000 0353-CHERCHE-GROUPE-PARTENAIRE.
060100     SET W-PTR-IDX TO 1
060200     SEARCH W-PTR-GRP-ENTRY
060300        AT END
060400           ADD 1 TO W-PTR-GRP-NB
060500           SET W-PTR-IDX TO W-PTR-GRP-NB
060600           MOVE W-IMP-PARTNER (W-IND) TO W-PTR-CODE (W-PTR-IDX)
060700           MOVE ZERO TO W-PTR-COUNT (W-PTR-IDX)
060800           MOVE 'N' TO W-PTR-RANGE (W-PTR-IDX)
060900        WHEN W-PTR-CODE (W-PTR-IDX) = W-IMP-PARTNER (W-IND)
061000           CONTINUE
061100     END-SEARCH.
061200 0353-EXIT.
061300     EXIT.
061400*-----------------------------------------------------------*
061500 0354-CUMULE-PARTENAIRE-EXPORT.
061600     PERFORM 0355-CHERCHE-GROUPE-PARTEN-EXP THRU 0355-EXIT
061700     ADD 1 TO W-PTR-COUNT (W-PTR-IDX).
061800 0354-EXIT.
061900     EXIT.
062000*-----------------------------------------------------------*
062100 0355-CHERCHE-GROUPE-PARTEN-EXP.
062200     SET W-PTR-IDX TO 1
062300     SEARCH W-PTR-GRP-ENTRY
062400        AT END
062500           ADD 1 TO W-PTR-GRP-NB
062600           SET W-PTR-IDX TO W-PTR-GRP-NB
062700           MOVE W-EXP-PARTNER (W-IND) TO W-PTR-CODE (W-PTR-IDX)
062800           MOVE ZERO TO W-PTR-COUNT (W-PTR-IDX)
062900           MOVE 'N' TO W-PTR-RANGE (W-PTR-IDX)
063000        WHEN W-PTR-CODE (W-PTR-IDX) = W-EXP-PARTNER (W-IND)
063100           CONTINUE
063200     END-SEARCH.
063300 0355-EXIT.
063400     EXIT.
063500*-----------------------------------------------------------*
063600 0356-CALCULE-FORCE-PARTENAIRES.
063700     COMPUTE W-PTR-STRENGTH (W-PTR-IDX) =
063800             W-PTR-COUNT (W-PTR-IDX) * 2000000.
063900 0356-EXIT.
064000     EXIT.
064100*-----------------------------------------------------------*
064200 0358-EXTRAIT-TOP5-PARTENAIRE.
064300     MOVE ZERO TO W-GRP-MEILL-SIGNIF W-GRP-MEILL-IDX
064400
064500     PERFORM 0359-TESTE-GROUPE-PARTENAIRE THRU 0359-EXIT
064600             VARYING W-PTR-IDX FROM 1 BY 1
064700             UNTIL W-PTR-IDX > W-PTR-GRP-NB
064800
064900     IF W-GRP-MEILL-IDX = ZERO
065000        GO TO 0358-EXIT
065100     END-IF
065200
065300     MOVE W-PTR-CODE     (W-GRP-MEILL-IDX) TO TIP-CODE (W-RANG)
065400     MOVE W-PTR-STRENGTH (W-GRP-MEILL-IDX) TO TIP-STRENGTH (W-RANG)
065500     SET CTY-IDX TO 1
065600     SEARCH CTY-ENTRY
065700        AT END MOVE SPACES TO TIP-NAME (W-RANG)
065800        WHEN CTY-CODE (CTY-IDX) = W-PTR-CODE (W-GRP-MEILL-IDX)
065900           MOVE CTY-NAME (CTY-IDX) TO TIP-NAME (W-RANG)
066000     END-SEARCH
066100
066200     MOVE 'O' TO W-PTR-RANGE (W-GRP-MEILL-IDX)
066300     SUBTRACT 1 FROM W-PTR-RESTANT.
066400 0358-EXIT.
066500     EXIT.
066600*-----------------------------------------------------------*
066700 0359-TESTE-GROUPE-PARTENAIRE.
066800     IF W-PTR-NON-RANGE (W-PTR-IDX) AND
066900        (W-PTR-STRENGTH (W-PTR-IDX) > W-GRP-MEILL-SIGNIF OR
067000         W-GRP-MEILL-IDX = ZERO)
067100        MOVE W-PTR-STRENGTH (W-PTR-IDX) TO W-GRP-MEILL-SIGNIF
067200        MOVE W-PTR-IDX                  TO W-GRP-MEILL-IDX
067300     END-IF.
067400 0359-EXIT.
067500     EXIT.
067600*-----------------------------------------------------------*
067700*    0360 - TAUX MOYEN GLOBAL IMPORT ET EXPORT (4 DECIMALES)      *
067800 0360-CALCULE-MOYENNES.
067900     MOVE ZERO TO TI-AVG-IMPORT-RATE TI-AVG-EXPORT-RATE W-SUM-RATE
068000
068100     IF W-IMP-SET-NB > ZERO
068200        PERFORM 0362-CUMULE-TAUX-IMPORT THRU 0362-EXIT
068300                VARYING W-IND FROM 1 BY 1
068400                UNTIL W-IND > W-IMP-SET-NB
068500        COMPUTE TI-AVG-IMPORT-RATE ROUNDED =
068600                W-SUM-RATE / W-IMP-SET-NB
068700     END-IF
068800
068900     MOVE ZERO TO W-SUM-RATE
069000     IF W-EXP-SET-NB > ZERO
069100        PERFORM 0364-CUMULE-TAUX-EXPORT THRU 0364-EXIT
069200                VARYING W-IND FROM 1 BY 1
069300                UNTIL W-IND > W-EXP-SET-NB
069400        COMPUTE TI-AVG-EXPORT-RATE ROUNDED =
069500                W-SUM-RATE / W-EXP-SET-NB
069600     END-IF.
069700 0360-EXIT.
069800     EXIT.
069900*-----------------------------------------------------------*
070000 0362-CUMULE-TAUX-IMPORT.
070100     ADD W-IMP-RATE (W-IND) TO W-SUM-RATE.
070200 0362-EXIT.
070300     EXIT.
070400*-----------------------------------------------------------*
070500 0364-CUMULE-TAUX-EXPORT.
070600     ADD W-EXP-RATE (W-IND) TO W-SUM-RATE.
070700 0364-EXIT.
070800     EXIT.
070900*-----------------------------------------------------------*
071000*    0370 - ECRITURE DU RESULTAT ET EDITION DU RAPPORT            *
071100 0370-ECRIT-RESULTATS.
071200     WRITE RESFILE-REC FROM TIN-RESULT
071300
071400     MOVE TI-COUNTRY-CODE    TO LP-CODE
071500     MOVE TI-COUNTRY-NAME(1:30) TO LP-NOM
071600     MOVE TI-AVG-IMPORT-RATE TO LP-TX-IMPORT
071700     MOVE TI-AVG-EXPORT-RATE TO LP-TX-EXPORT
071800     PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
071900     MOVE SPACES TO REPFILE-REC
072000     WRITE REPFILE-REC FROM W-LIGNE-PAYS-R
072100
072200     MOVE 'TOP IMPORTS (CATEGORIE / TAUX MOYEN / SIGNIFICANCE)'
072300                             TO ES-TITRE
072400     PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
072500     MOVE SPACES TO REPFILE-REC
072600     WRITE REPFILE-REC FROM W-ENTETE-SECTION
072700     PERFORM 0374-EDITE-TOP-IMPORT THRU 0374-EXIT
072800             VARYING W-RANG FROM 1 BY 1
072900             UNTIL W-RANG > 5
073000
073100     MOVE 'TOP EXPORTS (CATEGORIE / TAUX MOYEN / SIGNIFICANCE)'
073200                             TO ES-TITRE
073300     PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
073400     MOVE SPACES TO REPFILE-REC
073500     WRITE REPFILE-REC FROM W-ENTETE-SECTION
073600     PERFORM 0376-EDITE-TOP-EXPORT THRU 0376-EXIT
073700             VARYING W-RANG FROM 1 BY 1
073800             UNTIL W-RANG > 5
073900
074000     MOVE 'TOP PARTENAIRES (PAYS / FORCE DE LA RELATION)'
074100                             TO ES-TITRE
074200     PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
074300     MOVE SPACES TO REPFILE-REC
074400     WRITE REPFILE-REC FROM W-ENTETE-SECTION
074500     PERFORM 0378-EDITE-TOP-PARTENAIRE THRU 0378-EXIT
074600             VARYING W-RANG FROM 1 BY 1
074700             UNTIL W-RANG > 5.
074800 0370-EXIT.
074900     EXIT.
075000*-----------------------------------------------------------*
075100*    0372 - SAUT DE PAGE SI NECESSAIRE AVANT UNE LIGNE DE         *
075200*    RAPPORT (COMMUN AUX SOUS-TABLES DE SYNTHESE)                 *
075300 0372-EDITE-LIGNE.
075400     ADD 1 TO W-LIGNE
075500     IF W-LIGNE > 55
075600        ADD 1 TO W-PAGE
075700        MOVE 1 TO W-LIGNE
075800        WRITE REPFILE-REC FROM W-ENTETE-1-R
075900                AFTER ADVANCING PAGE
076000     END-IF.
076100 0372-EXIT.
076200     EXIT.
076300*-----------------------------------------------------------*
076400 0374-EDITE-TOP-IMPORT.
076500     IF TII-CODE (W-RANG) NOT = SPACES
076600        MOVE W-RANG             TO LRP-RANG
076700        MOVE TII-CODE(1:20)     TO LRP-CODE
076800        MOVE TII-NAME(1:30)     TO LRP-NOM
076900        MOVE TII-AVG-RATE (W-RANG) TO LRP-TAUX
077000        MOVE TII-SIGNIFICANCE (W-RANG) TO LRP-SIGNIF
077100        PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
077200        MOVE SPACES TO REPFILE-REC
077300        WRITE REPFILE-REC FROM W-LIGNE-RANG-PRODUIT-R
077400     END-IF.
077500 0374-EXIT.
077600     EXIT.
077700*-----------------------------------------------------------*
077800 0376-EDITE-TOP-EXPORT.
077900     IF TIE-CODE (W-RANG) NOT = SPACES
078000        MOVE W-RANG             TO LRP-RANG
078100        MOVE TIE-CODE(1:20)     TO LRP-CODE
078200        MOVE TIE-NAME(1:30)     TO LRP-NOM
078300        MOVE TIE-AVG-RATE (W-RANG) TO LRP-TAUX
078400        MOVE TIE-SIGNIFICANCE (W-RANG) TO LRP-SIGNIF
078500        PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
078600        MOVE SPACES TO REPFILE-REC
078700        WRITE REPFILE-REC FROM W-LIGNE-RANG-PRODUIT-R
078800     END-IF.
078900 0376-EXIT.
079000     EXIT.
079100*-----------------------------------------------------------*
079200 0378-EDITE-TOP-PARTENAIRE.
079300     IF TIP-CODE (W-RANG) NOT = SPACES
079400        MOVE W-RANG             TO LRQ-RANG
079500        MOVE TIP-CODE (W-RANG)  TO LRQ-CODE
079600        MOVE TIP-NAME(1:30)     TO LRQ-NOM
079700        MOVE TIP-STRENGTH (W-RANG) TO LRQ-FORCE
079800        PERFORM 0372-EDITE-LIGNE THRU 0372-EXIT
079900        MOVE SPACES TO REPFILE-REC
080000        WRITE REPFILE-REC FROM W-LIGNE-RANG-PARTENAIRE
080100     END-IF.
080200 0378-EXIT.
080300     EXIT.
